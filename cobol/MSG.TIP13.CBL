000100******************************************************************
000110* MSGSU-CONVERTER
000120* EXTRACT FOR THE MORGAN STANLEY RELEASES / WITHDRAWALS FEED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.      MSGSU-CONVERTER.
000160 AUTHOR.          D M KOWALCZYK.
000170 INSTALLATION.    DST OUTPUT SERVICES - PORTFOLIO RECON UNIT.
000180 DATE-WRITTEN.    02/14/1991.
000190 DATE-COMPILED.   02/14/1991.
000200 SECURITY.        DST PROPRIETARY - INTERNAL USE ONLY.
000210******************************************************************
000220*                     C H A N G E   L O G                        *
000230******************************************************************
000240* 02/14/91  DMK  TAI-1844  INITIAL RELEASE.  SPLITS THE RSU       TAI-1844
000250*                RELEASES REPORT FROM THE RSU WITHDRAWALS REPORT
000260*                AND WIDENS BOTH WITH THE DEALER SYMBOL COLUMN.
000270* 09/03/92  JBW  TAI-1911  ADDED VALUE COMPUTATION (PRICE TIMES   TAI-1911
000280*                NET SHARE PROCEEDS) TO THE RELEASES OUTPUT.
000290* 01/11/94  DMK  TAI-2073  UNPARSEABLE PRICE OR NET SHARE         TAI-2073
000300*                PROCEEDS NOW SKIPS THE ROW WITH A WARNING
000310*                INSTEAD OF ABENDING THE STEP.
000320* 08/30/96  RLP  TAI-2310  ADDED WITHDRAWALS FOOTER SKIP FOR THE  TAI-2310
000330*                'PLEASE NOTE THAT' DISCLOSURE TEXT ROW.
000340* 10/19/98  PRS  TAI-2702  YEAR 2000 READINESS - WIDENED ALL      TAI-2702
000350*                CENTURY-BEARING DATE FIELDS TO FOUR-DIGIT YEAR.
000360* 03/02/99  PRS  TAI-2717  Y2K REGRESSION - CONFIRMED NO          TAI-2717
000370*                TWO-DIGIT CENTURY WINDOW LOGIC IN THIS PROGRAM.
000380* 05/21/01  KMO  TAI-2951  NET AMOUNT ON WITHDRAWALS NOW ARRIVES  TAI-2951
000390*                WITH COMMA THOUSANDS SEPARATORS - STRIP THEM.
000400* 09/09/08  SHN  TAI-3703  ALIGNED FIELD WIDTHS WITH THE DST      TAI-3703
000410*                SPARK DATA MART EXTRACT LAYOUT STANDARD.
000415* 02/25/09  SHN  TAI-3744  SKIPPED-RECORD COUNT MOVED TO A 77     TAI-3744
000416*                LEVEL PER THE SHOP STANDARDS REVIEW.
000417* 03/11/09  SHN  TAI-3748  PRICE AND NET SHARE PROCEEDS SPLIT     TAI-3748
000418*                FIELDS WERE NUMERIC-TESTED AT FULL WIDTH - THE
000419*                SPACES UNSTRING LEAVES BEHIND A SHORT VALUE
000420*                FAILED THE TEST, SO EVERY RELEASE ROW WAS
000421*                ROUTING TO THE UNPARSEABLE WARNING.  NOW TESTS
000422*                ONLY THE DIGITS UNSTRUNG.
000423******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-3090.
000460 OBJECT-COMPUTER.  IBM-3090.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000500     UPSI-0 IS MSG-TEST-RUN-SW.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT MSG-INPUT-FILE  ASSIGN TO MSGIN
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-MSG-IN-STATUS.
000560     SELECT MSG-OUTPUT-FILE ASSIGN TO MSGOUT
000570         ORGANIZATION IS LINE SEQUENTIAL
000580         FILE STATUS IS WS-MSG-OUT-STATUS.
000590******************************************************************
000600 DATA DIVISION.
000610 FILE SECTION.
000620******************************************************************
000630 FD  MSG-INPUT-FILE.
000640 01  MSG-IN-RECORD.
000650     05  MSG-IN-LINE                    PIC X(508).
000660     05  FILLER                         PIC X(004).
000670 01  MSG-IN-SCAN-AREA REDEFINES MSG-IN-RECORD.
000680     05  MSG-IN-SCAN-PREFIX              PIC X(015).
000690     05  FILLER                         PIC X(497).
000700*
000710 FD  MSG-OUTPUT-FILE.
000720 01  MSG-OUT-RECORD.
000730     05  MSG-OUT-LINE                   PIC X(508).
000740     05  FILLER                         PIC X(004).
000750******************************************************************
000760 WORKING-STORAGE SECTION.
000770******************************************************************
000780*    JOB SWITCHES AND STATUS AREAS                                *
000790******************************************************************
000800 01  WS-MSG-IN-STATUS               PIC X(02) VALUE SPACES.
000810 01  WS-MSG-OUT-STATUS              PIC X(02) VALUE SPACES.
000820 01  WS-CONTROL-SWITCHES.
000830     05  WS-ABORT-SW                PIC X(01) VALUE 'N'.
000840         88  WS-ABORT-YES               VALUE 'Y'.
000850     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
000860         88  WS-EOF-YES                 VALUE 'Y'.
000870     05  WS-REPORT-CDE              PIC X(01) VALUE SPACE.
000880         88  WS-REPORT-RELEASES          VALUE 'R'.
000890         88  WS-REPORT-WITHDRAWALS       VALUE 'W'.
000900     05  WS-SKIP-ROW-SW             PIC X(01) VALUE 'N'.
000910         88  WS-SKIP-ROW-YES             VALUE 'Y'.
000920     05  FILLER                     PIC X(02) VALUE SPACES.
000930******************************************************************
000940*    OPERATIONAL TOTALS - DISPLAYED TO OPERATOR LOG AT JOB END    *
000950******************************************************************
000960 01  WS-JOB-TOTALS.
000970     05  WS-RECORDS-READ            PIC 9(07) COMP VALUE ZERO.
000990     05  WS-RECORDS-WRITTEN         PIC 9(07) COMP VALUE ZERO.
001000     05  FILLER                     PIC X(04) VALUE SPACES.
001005 77  WS-RECORDS-SKIPPED             PIC 9(07) COMP VALUE ZERO.
001010 01  WS-FIELD-COUNT                 PIC 9(04) COMP VALUE ZERO.
001020 01  WS-MATCH-COUNT                 PIC 9(04) COMP VALUE ZERO.
001030******************************************************************
001040*    RELEASES DETAIL LAYOUT IS THE WIDER OF THE TWO RAW LAYOUTS   *
001050*    SO IT IS THE PRIMARY 01 AND WITHDRAWALS REDEFINES IT.        *
001060******************************************************************
001070 01  DETAIL-RELEASE-REC.
001080     05  DRL-VEST-DATE              PIC X(10).
001090     05  DRL-VEST-DATE-LEN          PIC 9(04) COMP.
001100     05  DRL-ORDER-NBR              PIC X(15).
001110     05  DRL-ORDER-NBR-LEN          PIC 9(04) COMP.
001120     05  DRL-PLAN                   PIC X(20).
001130     05  DRL-PLAN-LEN                PIC 9(04) COMP.
001140     05  DRL-TYPE                   PIC X(20).
001150     05  DRL-TYPE-LEN               PIC 9(04) COMP.
001160     05  DRL-STATUS                 PIC X(15).
001170     05  DRL-STATUS-LEN             PIC 9(04) COMP.
001180     05  DRL-PRICE                  PIC X(12).
001190     05  DRL-PRICE-LEN              PIC 9(04) COMP.
001200     05  DRL-QUANTITY               PIC X(14).
001210     05  DRL-QUANTITY-LEN           PIC 9(04) COMP.
001220     05  DRL-NET-SHARE-PROC         PIC X(14).
001230     05  DRL-NET-SHARE-PROC-LEN     PIC 9(04) COMP.
001240     05  DRL-NET-CASH-PROC          PIC X(14).
001250     05  DRL-NET-CASH-PROC-LEN      PIC 9(04) COMP.
001260     05  FILLER                     PIC X(20).
001270 01  DETAIL-WITHDRAWAL-REC REDEFINES DETAIL-RELEASE-REC.
001280     05  DRW-EXEC-DATE              PIC X(10).
001290     05  DRW-EXEC-DATE-LEN          PIC 9(04) COMP.
001300     05  DRW-ORDER-NBR              PIC X(15).
001310     05  DRW-ORDER-NBR-LEN          PIC 9(04) COMP.
001320     05  DRW-PLAN                   PIC X(20).
001330     05  DRW-PLAN-LEN                PIC 9(04) COMP.
001340     05  DRW-TYPE                   PIC X(20).
001350     05  DRW-TYPE-LEN               PIC 9(04) COMP.
001360     05  DRW-ORDER-STATUS           PIC X(15).
001370     05  DRW-ORDER-STATUS-LEN       PIC 9(04) COMP.
001380     05  DRW-PRICE                  PIC X(12).
001390     05  DRW-PRICE-LEN              PIC 9(04) COMP.
001400     05  DRW-QUANTITY               PIC X(14).
001410     05  DRW-QUANTITY-LEN           PIC 9(04) COMP.
001420     05  DRW-NET-AMOUNT             PIC X(16).
001430     05  DRW-NET-AMOUNT-LEN         PIC 9(04) COMP.
001440     05  FILLER                     PIC X(36).
001450******************************************************************
001460*    SYMBOL IS A CONSTANT FOR THIS FEED - THE DEALER ONLY SENDS   *
001470*    US ONE EQUITY UNDER THIS PLAN.                               *
001480******************************************************************
001490 01  WS-LIT-SYMBOL                  PIC X(04) VALUE 'GOOG'.
001500******************************************************************
001510*    PRICE AND NET SHARE PROCEEDS ARRIVE AS TEXT AND MUST BE      *
001520*    PROVED NUMERIC BEFORE THE VALUE COMPUTATION CAN RUN.         *
001530******************************************************************
001540 01  WS-PRICE-SPLIT.
001550     05  WS-PRICE-WHOLE-X           PIC X(07).
001560     05  WS-PRICE-FRAC-X            PIC X(02).
001570     05  FILLER                     PIC X(01).
001580 01  WS-PRICE-NUMERIC REDEFINES WS-PRICE-SPLIT.
001590     05  WS-PRICE-WHOLE-N           PIC 9(07).
001600     05  WS-PRICE-FRAC-N            PIC 9(02).
001610     05  FILLER                     PIC X(01).
001620 01  WS-PRICE-VALUE                 PIC 9(07)V99 VALUE ZERO.
001630 01  WS-PRICE-OK-SW                 PIC X(01) VALUE 'N'.
001640     88  WS-PRICE-IS-OK                 VALUE 'Y'.
001650 01  WS-NSP-SIGN-SW                 PIC X(01) VALUE 'N'.
001660     88  WS-NSP-IS-NEGATIVE             VALUE 'Y'.
001670 01  WS-NSP-TEXT                    PIC X(14) VALUE SPACES.
001680 01  WS-SHIFT-WORK                  PIC X(14) VALUE SPACES.
001690 01  WS-NSP-SPLIT.
001700     05  WS-NSP-WHOLE-X             PIC X(09).
001710     05  WS-NSP-FRAC-X              PIC X(04).
001720     05  FILLER                     PIC X(01).
001730 01  WS-NSP-NUMERIC REDEFINES WS-NSP-SPLIT.
001740     05  WS-NSP-WHOLE-N             PIC 9(09).
001750     05  WS-NSP-FRAC-N              PIC 9(04).
001760     05  FILLER                     PIC X(01).
001770 01  WS-NSP-VALUE                   PIC S9(09)V9999 VALUE ZERO.
001780 01  WS-NSP-OK-SW                   PIC X(01) VALUE 'N'.
001790     88  WS-NSP-IS-OK                    VALUE 'Y'.
001800 01  WS-VALUE-RAW                   PIC 9(09)V99 VALUE ZERO.
001810 01  WS-VALUE-TEXT                  PIC 9(09).99.
001811 01  WS-PRICE-WHOLE-LEN             PIC 9(04) COMP VALUE ZERO.
001812 01  WS-PRICE-FRAC-LEN              PIC 9(04) COMP VALUE ZERO.
001813 01  WS-NSP-WHOLE-LEN               PIC 9(04) COMP VALUE ZERO.
001814 01  WS-NSP-FRAC-LEN                PIC 9(04) COMP VALUE ZERO.
001820******************************************************************
001830*    SCRATCH AREA FOR THE CHARACTER-REMOVAL UTILITY - USED TO     *
001840*    STRIP $ FROM PRICE AND NET AMOUNT, , FROM NET AMOUNT, AND    *
001850*    - (ANYWHERE IN THE FIELD, NOT JUST LEADING) FROM QUANTITY.   *
001860******************************************************************
001870 01  WS-STRIP-WORK.
001880     05  WS-STRIP-TEXT              PIC X(16).
001890     05  WS-STRIP-LEN               PIC 9(04) COMP.
001900     05  FILLER                     PIC X(02).
001910 01  WS-REMOVE-CHAR                 PIC X(01) VALUE SPACE.
001920 01  WS-REMOVE-WORK.
001930     05  WS-REMOVE-SRC              PIC X(16).
001940     05  WS-REMOVE-SRC-LEN          PIC 9(04) COMP.
001950     05  WS-REMOVE-DST              PIC X(16).
001960     05  WS-REMOVE-DST-LEN          PIC 9(04) COMP.
001970     05  WS-REMOVE-IDX              PIC 9(04) COMP.
001980     05  FILLER                     PIC X(02).
001990******************************************************************
002000*    STANDARDIZED OUTPUT WORK AREA - LOADED FROM EITHER REPORT    *
002010*    TYPE BEFORE D900/D910 ASSEMBLE THE DELIMITED OUTPUT LINE.    *
002020******************************************************************
002030 01  WS-OUT-PTR                     PIC 9(04) COMP VALUE 1.
002040 01  WS-APPEND-FIELD-WORK.
002050     05  WS-APPEND-FIELD-TEXT       PIC X(60).
002060     05  WS-APPEND-FIELD-LEN        PIC 9(04) COMP.
002070     05  WS-APPEND-COMMA-SW         PIC X(01).
002080         88  WS-APPEND-COMMA-YES        VALUE 'Y'.
002090     05  FILLER                     PIC X(01) VALUE SPACE.
002100 01  WS-LIT-VEST-DATE               PIC X(09) VALUE 'Vest Date'.
002110 01  WS-LIT-EXECUTION-DATE          PIC X(14) VALUE
002112     'Execution Date'.
002115 01  WS-LIT-FOOTER-TEXT             PIC X(16) VALUE
002117     'Please note that'.
002130 01  WS-LIT-RELEASE-HEADER          PIC X(104) VALUE
002140     'Vest Date,Order Number,Symbol,Plan,Type,Status,Price,Quant
002150-    'ity,Net Share Proceeds,Value,Net Cash Proceeds'.
002160 01  WS-LIT-WITHDRAWAL-HEADER       PIC X(83) VALUE
002170     'Execution Date,Order Number,Symbol,Plan,Type,Order Status,
002180-    'Price,Quantity,Net Amount'.
002190******************************************************************
002200 PROCEDURE DIVISION.
002210******************************************************************
002220 A100-MAIN-CONTROL.
002230*----------------------------------------------------------------*
002240*    TOP LEVEL DRIVER.                                            *
002250*----------------------------------------------------------------*
002260     PERFORM B100-OPEN-FILES THRU B100-EXIT.
002270     IF WS-ABORT-YES
002280         GO TO A900-WRAP-UP
002290     END-IF.
002300     PERFORM B200-READ-HEADER THRU B200-EXIT.
002310     IF WS-ABORT-YES
002320         GO TO A900-WRAP-UP
002330     END-IF.
002340     PERFORM B300-WRITE-HEADER THRU B300-EXIT.
002350     EVALUATE TRUE
002360         WHEN WS-REPORT-RELEASES
002370             PERFORM B400-PROCESS-RELEASES THRU B400-EXIT
002380                 UNTIL WS-EOF-YES
002390         WHEN WS-REPORT-WITHDRAWALS
002400             PERFORM B500-PROCESS-WITHDRAWALS THRU B500-EXIT
002410                 UNTIL WS-EOF-YES
002420     END-EVALUATE.
002430     PERFORM Z100-DISPLAY-TOTALS THRU Z100-EXIT.
002440 A900-WRAP-UP.
002450     PERFORM B900-CLOSE-FILES THRU B900-EXIT.
002460     STOP RUN.
002470*----------------------------------------------------------------*
002480 B100-OPEN-FILES.
002490*----------------------------------------------------------------*
002500     OPEN INPUT MSG-INPUT-FILE.
002510     IF WS-MSG-IN-STATUS NOT = '00'
002520         DISPLAY 'MSG0101E INPUT FILE MISSING OR WONT OPEN, '
002530                 'STATUS=' WS-MSG-IN-STATUS
002540         MOVE 'Y' TO WS-ABORT-SW
002550         GO TO B100-EXIT
002560     END-IF.
002570     OPEN OUTPUT MSG-OUTPUT-FILE.
002580     IF WS-MSG-OUT-STATUS NOT = '00'
002590         DISPLAY 'MSG0102E OUTPUT FILE WONT OPEN, STATUS='
002600                 WS-MSG-OUT-STATUS
002610         MOVE 'Y' TO WS-ABORT-SW
002620     END-IF.
002630 B100-EXIT.
002640     EXIT.
002650*----------------------------------------------------------------*
002660 B200-READ-HEADER.
002670*----------------------------------------------------------------*
002680*    THE FIRST LINE OF THE FILE IS THE HEADER.  ITS CONTENT       *
002690*    TELLS US WHICH OF THE TWO REPORT TYPES WE ARE CONVERTING.    *
002700*----------------------------------------------------------------*
002710     READ MSG-INPUT-FILE
002720         AT END
002730             MOVE 'Y' TO WS-EOF-SW
002740     END-READ.
002750     IF WS-EOF-YES
002760         DISPLAY 'MSG0110E RSU REPORT FILE IS EMPTY'
002770         MOVE 'Y' TO WS-ABORT-SW
002780         GO TO B200-EXIT
002790     END-IF.
002800     MOVE ZERO TO WS-MATCH-COUNT.
002810     INSPECT MSG-IN-LINE TALLYING WS-MATCH-COUNT
002820         FOR ALL WS-LIT-VEST-DATE.
002830     IF WS-MATCH-COUNT > 0
002840         SET WS-REPORT-RELEASES TO TRUE
002850         GO TO B200-EXIT
002860     END-IF.
002870     MOVE ZERO TO WS-MATCH-COUNT.
002880     INSPECT MSG-IN-LINE TALLYING WS-MATCH-COUNT
002890         FOR ALL WS-LIT-EXECUTION-DATE.
002900     IF WS-MATCH-COUNT > 0
002910         SET WS-REPORT-WITHDRAWALS TO TRUE
002920     ELSE
002930         DISPLAY 'MSG0111E UNRECOGNIZED RSU REPORT HEADER'
002940         MOVE 'Y' TO WS-ABORT-SW
002950     END-IF.
002960 B200-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------*
002990 B300-WRITE-HEADER.
003000*----------------------------------------------------------------*
003010     MOVE SPACES TO MSG-OUT-RECORD.
003020     IF WS-REPORT-RELEASES
003030         MOVE WS-LIT-RELEASE-HEADER TO MSG-OUT-LINE
003040     ELSE
003050         MOVE WS-LIT-WITHDRAWAL-HEADER TO MSG-OUT-LINE
003060     END-IF.
003070     WRITE MSG-OUT-RECORD.
003080 B300-EXIT.
003090     EXIT.
003100*----------------------------------------------------------------*
003110 B400-PROCESS-RELEASES.
003120*----------------------------------------------------------------*
003130     READ MSG-INPUT-FILE
003140         AT END
003150             MOVE 'Y' TO WS-EOF-SW
003160             GO TO B400-EXIT
003170     END-READ.
003180     ADD 1 TO WS-RECORDS-READ.
003190     PERFORM C000-PROCESS-RELEASE-ROW THRU C000-EXIT.
003200 B400-EXIT.
003210     EXIT.
003220*----------------------------------------------------------------*
003230 B500-PROCESS-WITHDRAWALS.
003240*----------------------------------------------------------------*
003250     READ MSG-INPUT-FILE
003260         AT END
003270             MOVE 'Y' TO WS-EOF-SW
003280             GO TO B500-EXIT
003290     END-READ.
003300     ADD 1 TO WS-RECORDS-READ.
003310     PERFORM D000-PROCESS-WITHDRAWAL-ROW THRU D000-EXIT.
003320 B500-EXIT.
003330     EXIT.
003340*----------------------------------------------------------------*
003350 B900-CLOSE-FILES.
003360*----------------------------------------------------------------*
003370     CLOSE MSG-INPUT-FILE.
003380     CLOSE MSG-OUTPUT-FILE.
003390 B900-EXIT.
003400     EXIT.
003410*----------------------------------------------------------------*
003420 C000-PROCESS-RELEASE-ROW.
003430*----------------------------------------------------------------*
003440     MOVE SPACES TO DETAIL-RELEASE-REC.
003450     UNSTRING MSG-IN-LINE DELIMITED BY ','
003460         INTO DRL-VEST-DATE       COUNT IN DRL-VEST-DATE-LEN
003470              DRL-ORDER-NBR       COUNT IN DRL-ORDER-NBR-LEN
003480              DRL-PLAN            COUNT IN DRL-PLAN-LEN
003490              DRL-TYPE            COUNT IN DRL-TYPE-LEN
003500              DRL-STATUS          COUNT IN DRL-STATUS-LEN
003510              DRL-PRICE           COUNT IN DRL-PRICE-LEN
003520              DRL-QUANTITY        COUNT IN DRL-QUANTITY-LEN
003530              DRL-NET-SHARE-PROC  COUNT IN DRL-NET-SHARE-PROC-LEN
003540              DRL-NET-CASH-PROC   COUNT IN DRL-NET-CASH-PROC-LEN
003550         TALLYING IN WS-FIELD-COUNT
003560     END-UNSTRING.
003570     PERFORM C100-CLEAN-PRICE THRU C100-EXIT.
003580     IF NOT WS-PRICE-IS-OK
003590         PERFORM Y100-WARN-UNPARSEABLE THRU Y100-EXIT
003600         GO TO C000-EXIT
003610     END-IF.
003620     PERFORM C300-COMPUTE-VALUE THRU C300-EXIT.
003630     IF NOT WS-NSP-IS-OK
003640         PERFORM Y100-WARN-UNPARSEABLE THRU Y100-EXIT
003650         GO TO C000-EXIT
003660     END-IF.
003670     PERFORM C200-CLASSIFY-RELEASE THRU C200-EXIT.
003680     PERFORM D900-WRITE-RELEASE-ROW THRU D900-EXIT.
003690     ADD 1 TO WS-RECORDS-WRITTEN.
003700 C000-EXIT.
003710     EXIT.
003720*----------------------------------------------------------------*
003730 C100-CLEAN-PRICE.
003740*----------------------------------------------------------------*
003750*    STRIPS $ FROM THE PRICE TEXT, THEN PROVES IT IS NUMERIC      *
003760*    AND LOADS WS-PRICE-VALUE FOR THE VALUE COMPUTATION.          *
003765*    03/11/09 SHN TAI-3748 - UNSTRING LEFT-JUSTIFIES EACH PIECE   TAI-3748
003766*    AND SPACE-FILLS THE REST OF THE RECEIVER, SO A FULL-WIDTH
003767*    NUMERIC TEST FAILED FOR ANY REAL PRICE SHORTER THAN THE PIC
003768*    - EVERY RELEASE ROW WAS FALLING OUT UNPARSEABLE.  NOW TESTS
003769*    ONLY THE DIGITS UNSTRUNG, OFF COUNT IN.
003770*----------------------------------------------------------------*
003780     MOVE 'N' TO WS-PRICE-OK-SW.
003790     MOVE DRL-PRICE TO WS-STRIP-TEXT.
003800     MOVE DRL-PRICE-LEN TO WS-STRIP-LEN.
003810     MOVE '$' TO WS-REMOVE-CHAR.
003820     PERFORM C950-REMOVE-CHAR THRU C950-EXIT.
003830     MOVE WS-STRIP-TEXT TO DRL-PRICE.
003840     MOVE WS-STRIP-LEN TO DRL-PRICE-LEN.
003850     MOVE SPACES TO WS-PRICE-SPLIT.
003855     MOVE ZERO TO WS-PRICE-WHOLE-LEN WS-PRICE-FRAC-LEN.
003860     UNSTRING DRL-PRICE DELIMITED BY '.'
003870         INTO WS-PRICE-WHOLE-X COUNT IN WS-PRICE-WHOLE-LEN
003875              WS-PRICE-FRAC-X  COUNT IN WS-PRICE-FRAC-LEN
003880     END-UNSTRING.
003882     IF WS-PRICE-WHOLE-LEN = ZERO OR WS-PRICE-FRAC-LEN = ZERO
003884         GO TO C100-EXIT
003886     END-IF.
003888     IF WS-PRICE-WHOLE-X(1:WS-PRICE-WHOLE-LEN) NOT NUMERIC OR
003890        WS-PRICE-FRAC-X(1:WS-PRICE-FRAC-LEN)  NOT NUMERIC
003892         GO TO C100-EXIT
003894     END-IF.
003896     IF WS-PRICE-WHOLE-LEN < 7
003898         MOVE ZERO TO WS-PRICE-WHOLE-X
003900             (WS-PRICE-WHOLE-LEN + 1 : 7 - WS-PRICE-WHOLE-LEN)
003902     END-IF.
003904     IF WS-PRICE-FRAC-LEN < 2
003906         MOVE ZERO TO WS-PRICE-FRAC-X
003908             (WS-PRICE-FRAC-LEN + 1 : 2 - WS-PRICE-FRAC-LEN)
003910     END-IF.
003912     COMPUTE WS-PRICE-VALUE ROUNDED =
003914         WS-PRICE-WHOLE-N + (WS-PRICE-FRAC-N / 100)
003916     MOVE 'Y' TO WS-PRICE-OK-SW.
003940 C100-EXIT.
003950     EXIT.
003960*----------------------------------------------------------------*
003970 C200-CLASSIFY-RELEASE.
003980*----------------------------------------------------------------*
003990     IF DRL-TYPE = 'Release'
004000         MOVE 'Buy' TO DRL-TYPE
004010         MOVE 3 TO DRL-TYPE-LEN
004020     END-IF.
004030 C200-EXIT.
004040     EXIT.
004050*----------------------------------------------------------------*
004060 C300-COMPUTE-VALUE.
004070*----------------------------------------------------------------*
004080*    VALUE = PRICE TIMES NET SHARE PROCEEDS, COMMERCIAL ROUNDED   *
004090*    TO TWO DECIMALS.  NET SHARE PROCEEDS MAY CARRY A LEADING     *
004100*    MINUS, WHICH IS HONORED IN THE MULTIPLICATION BUT DOES NOT   *
004110*    CARRY INTO THE UNSIGNED VALUE COLUMN ON THE OUTPUT ROW.      *
004115*    03/11/09 SHN TAI-3748 - SAME FULL-WIDTH NUMERIC TEST DEFECT  TAI-3748
004116*    AS C100-CLEAN-PRICE ABOVE.  NOW TESTS ONLY THE DIGITS
004117*    UNSTRUNG, OFF COUNT IN.
004120*----------------------------------------------------------------*
004130     MOVE 'N' TO WS-NSP-OK-SW.
004140     MOVE 'N' TO WS-NSP-SIGN-SW.
004150     MOVE DRL-NET-SHARE-PROC TO WS-NSP-TEXT.
004160     IF WS-NSP-TEXT(1:1) = '-'
004170         MOVE 'Y' TO WS-NSP-SIGN-SW
004180         MOVE SPACES TO WS-SHIFT-WORK
004190         MOVE WS-NSP-TEXT(2:13) TO WS-SHIFT-WORK(1:13)
004200         MOVE WS-SHIFT-WORK TO WS-NSP-TEXT
004210     END-IF.
004220     MOVE SPACES TO WS-NSP-SPLIT.
004222     MOVE ZERO TO WS-NSP-WHOLE-LEN WS-NSP-FRAC-LEN.
004230     UNSTRING WS-NSP-TEXT DELIMITED BY '.'
004240         INTO WS-NSP-WHOLE-X COUNT IN WS-NSP-WHOLE-LEN
004245              WS-NSP-FRAC-X  COUNT IN WS-NSP-FRAC-LEN
004250     END-UNSTRING.
004252     IF WS-NSP-WHOLE-LEN = ZERO OR WS-NSP-FRAC-LEN = ZERO
004254         GO TO C300-EXIT
004256     END-IF.
004258     IF WS-NSP-WHOLE-X(1:WS-NSP-WHOLE-LEN) NOT NUMERIC OR
004259        WS-NSP-FRAC-X(1:WS-NSP-FRAC-LEN)  NOT NUMERIC
004261         GO TO C300-EXIT
004262     END-IF.
004263     IF WS-NSP-WHOLE-LEN < 9
004264         MOVE ZERO TO WS-NSP-WHOLE-X
004265             (WS-NSP-WHOLE-LEN + 1 : 9 - WS-NSP-WHOLE-LEN)
004266     END-IF.
004267     IF WS-NSP-FRAC-LEN < 4
004268         MOVE ZERO TO WS-NSP-FRAC-X
004269             (WS-NSP-FRAC-LEN + 1 : 4 - WS-NSP-FRAC-LEN)
004270     END-IF.
004271     COMPUTE WS-NSP-VALUE ROUNDED =
004280         WS-NSP-WHOLE-N + (WS-NSP-FRAC-N / 10000).
004290     IF WS-NSP-IS-NEGATIVE
004300         COMPUTE WS-NSP-VALUE ROUNDED = WS-NSP-VALUE * -1
004310     END-IF.
004320     COMPUTE WS-VALUE-RAW ROUNDED =
004330         WS-PRICE-VALUE * WS-NSP-VALUE.
004340     MOVE WS-VALUE-RAW TO WS-VALUE-TEXT.
004350     MOVE 'Y' TO WS-NSP-OK-SW.
004370 C300-EXIT.
004380     EXIT.
004390*----------------------------------------------------------------*
004400 D000-PROCESS-WITHDRAWAL-ROW.
004410*----------------------------------------------------------------*
004420     PERFORM C400-SKIP-FOOTER THRU C400-EXIT.
004430     IF WS-SKIP-ROW-YES
004440         ADD 1 TO WS-RECORDS-SKIPPED
004450         GO TO D000-EXIT
004460     END-IF.
004470     MOVE SPACES TO DETAIL-WITHDRAWAL-REC.
004480     UNSTRING MSG-IN-LINE DELIMITED BY ','
004490         INTO DRW-EXEC-DATE       COUNT IN DRW-EXEC-DATE-LEN
004500              DRW-ORDER-NBR       COUNT IN DRW-ORDER-NBR-LEN
004510              DRW-PLAN            COUNT IN DRW-PLAN-LEN
004520              DRW-TYPE            COUNT IN DRW-TYPE-LEN
004530              DRW-ORDER-STATUS    COUNT IN DRW-ORDER-STATUS-LEN
004540              DRW-PRICE           COUNT IN DRW-PRICE-LEN
004550              DRW-QUANTITY        COUNT IN DRW-QUANTITY-LEN
004560              DRW-NET-AMOUNT      COUNT IN DRW-NET-AMOUNT-LEN
004570         TALLYING IN WS-FIELD-COUNT
004580     END-UNSTRING.
004590     PERFORM C500-CLASSIFY-WITHDRAWAL THRU C500-EXIT.
004600     PERFORM C600-CLEAN-WITHDRAWAL THRU C600-EXIT.
004610     PERFORM D910-WRITE-WITHDRAWAL-ROW THRU D910-EXIT.
004620     ADD 1 TO WS-RECORDS-WRITTEN.
004630 D000-EXIT.
004640     EXIT.
004650*----------------------------------------------------------------*
004660 C400-SKIP-FOOTER.
004670*----------------------------------------------------------------*
004680     MOVE 'N' TO WS-SKIP-ROW-SW.
004690     IF MSG-IN-SCAN-PREFIX(1:16) = WS-LIT-FOOTER-TEXT
004700         MOVE 'Y' TO WS-SKIP-ROW-SW
004710     END-IF.
004720 C400-EXIT.
004730     EXIT.
004740*----------------------------------------------------------------*
004750 C500-CLASSIFY-WITHDRAWAL.
004760*----------------------------------------------------------------*
004770     IF DRW-TYPE = 'Sale'
004780         MOVE 'Sell' TO DRW-TYPE
004790         MOVE 4 TO DRW-TYPE-LEN
004800     END-IF.
004810 C500-EXIT.
004820     EXIT.
004830*----------------------------------------------------------------*
004840 C600-CLEAN-WITHDRAWAL.
004850*----------------------------------------------------------------*
004860     MOVE DRW-QUANTITY TO WS-STRIP-TEXT.
004870     MOVE DRW-QUANTITY-LEN TO WS-STRIP-LEN.
004880     MOVE '-' TO WS-REMOVE-CHAR.
004890     PERFORM C950-REMOVE-CHAR THRU C950-EXIT.
004900     MOVE WS-STRIP-TEXT TO DRW-QUANTITY.
004910     MOVE WS-STRIP-LEN TO DRW-QUANTITY-LEN.
004920     MOVE DRW-NET-AMOUNT TO WS-STRIP-TEXT.
004930     MOVE DRW-NET-AMOUNT-LEN TO WS-STRIP-LEN.
004940     MOVE '$' TO WS-REMOVE-CHAR.
004950     PERFORM C950-REMOVE-CHAR THRU C950-EXIT.
004960     MOVE WS-STRIP-TEXT TO DRW-NET-AMOUNT.
004970     MOVE WS-STRIP-LEN TO DRW-NET-AMOUNT-LEN.
004980     MOVE DRW-NET-AMOUNT TO WS-STRIP-TEXT.
004990     MOVE DRW-NET-AMOUNT-LEN TO WS-STRIP-LEN.
005000     MOVE ',' TO WS-REMOVE-CHAR.
005010     PERFORM C950-REMOVE-CHAR THRU C950-EXIT.
005020     MOVE WS-STRIP-TEXT TO DRW-NET-AMOUNT.
005030     MOVE WS-STRIP-LEN TO DRW-NET-AMOUNT-LEN.
005040 C600-EXIT.
005050     EXIT.
005060*----------------------------------------------------------------*
005070 C950-REMOVE-CHAR.
005080*----------------------------------------------------------------*
005090*    SHARED UTILITY - COPIES WS-STRIP-TEXT TO WS-STRIP-TEXT WITH  *
005100*    EVERY OCCURRENCE OF WS-REMOVE-CHAR DELETED AND THE LENGTH    *
005110*    RECOMPUTED.  USED FOR $, COMMA, AND EMBEDDED-MINUS CLEANUP.  *
005120*----------------------------------------------------------------*
005130     MOVE WS-STRIP-TEXT TO WS-REMOVE-SRC.
005140     MOVE WS-STRIP-LEN TO WS-REMOVE-SRC-LEN.
005150     MOVE SPACES TO WS-REMOVE-DST.
005160     MOVE ZERO TO WS-REMOVE-DST-LEN.
005170     MOVE 1 TO WS-REMOVE-IDX.
005180     PERFORM C955-REMOVE-CHAR-STEP THRU C955-EXIT
005190         UNTIL WS-REMOVE-IDX > WS-REMOVE-SRC-LEN.
005200     MOVE WS-REMOVE-DST TO WS-STRIP-TEXT.
005210     MOVE WS-REMOVE-DST-LEN TO WS-STRIP-LEN.
005220 C950-EXIT.
005230     EXIT.
005240*----------------------------------------------------------------*
005250 C955-REMOVE-CHAR-STEP.
005260*----------------------------------------------------------------*
005270     IF WS-REMOVE-SRC(WS-REMOVE-IDX:1) NOT = WS-REMOVE-CHAR
005280         ADD 1 TO WS-REMOVE-DST-LEN
005290         MOVE WS-REMOVE-SRC(WS-REMOVE-IDX:1)
005300             TO WS-REMOVE-DST(WS-REMOVE-DST-LEN:1)
005310     END-IF.
005320     ADD 1 TO WS-REMOVE-IDX.
005330 C955-EXIT.
005340     EXIT.
005350*----------------------------------------------------------------*
005360 D900-WRITE-RELEASE-ROW.
005370*----------------------------------------------------------------*
005380     MOVE SPACES TO MSG-OUT-RECORD.
005390     MOVE 1 TO WS-OUT-PTR.
005400     MOVE DRL-VEST-DATE TO WS-APPEND-FIELD-TEXT.
005410     MOVE DRL-VEST-DATE-LEN TO WS-APPEND-FIELD-LEN.
005420     MOVE 'Y' TO WS-APPEND-COMMA-SW.
005430     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005440     MOVE DRL-ORDER-NBR TO WS-APPEND-FIELD-TEXT.
005450     MOVE DRL-ORDER-NBR-LEN TO WS-APPEND-FIELD-LEN.
005460     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005470     MOVE WS-LIT-SYMBOL TO WS-APPEND-FIELD-TEXT.
005480     MOVE 4 TO WS-APPEND-FIELD-LEN.
005490     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005500     MOVE DRL-PLAN TO WS-APPEND-FIELD-TEXT.
005510     MOVE DRL-PLAN-LEN TO WS-APPEND-FIELD-LEN.
005520     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005530     MOVE DRL-TYPE TO WS-APPEND-FIELD-TEXT.
005540     MOVE DRL-TYPE-LEN TO WS-APPEND-FIELD-LEN.
005550     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005560     MOVE DRL-STATUS TO WS-APPEND-FIELD-TEXT.
005570     MOVE DRL-STATUS-LEN TO WS-APPEND-FIELD-LEN.
005580     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005590     MOVE DRL-PRICE TO WS-APPEND-FIELD-TEXT.
005600     MOVE DRL-PRICE-LEN TO WS-APPEND-FIELD-LEN.
005610     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005620     MOVE DRL-QUANTITY TO WS-APPEND-FIELD-TEXT.
005630     MOVE DRL-QUANTITY-LEN TO WS-APPEND-FIELD-LEN.
005640     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005650     MOVE DRL-NET-SHARE-PROC TO WS-APPEND-FIELD-TEXT.
005660     MOVE DRL-NET-SHARE-PROC-LEN TO WS-APPEND-FIELD-LEN.
005670     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005680     MOVE WS-VALUE-TEXT TO WS-APPEND-FIELD-TEXT.
005690     MOVE 12 TO WS-APPEND-FIELD-LEN.
005700     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005710     MOVE DRL-NET-CASH-PROC TO WS-APPEND-FIELD-TEXT.
005720     MOVE DRL-NET-CASH-PROC-LEN TO WS-APPEND-FIELD-LEN.
005730     MOVE 'N' TO WS-APPEND-COMMA-SW.
005740     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005750     WRITE MSG-OUT-RECORD.
005760 D900-EXIT.
005770     EXIT.
005780*----------------------------------------------------------------*
005790 D910-WRITE-WITHDRAWAL-ROW.
005800*----------------------------------------------------------------*
005810     MOVE SPACES TO MSG-OUT-RECORD.
005820     MOVE 1 TO WS-OUT-PTR.
005830     MOVE DRW-EXEC-DATE TO WS-APPEND-FIELD-TEXT.
005840     MOVE DRW-EXEC-DATE-LEN TO WS-APPEND-FIELD-LEN.
005850     MOVE 'Y' TO WS-APPEND-COMMA-SW.
005860     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005870     MOVE DRW-ORDER-NBR TO WS-APPEND-FIELD-TEXT.
005880     MOVE DRW-ORDER-NBR-LEN TO WS-APPEND-FIELD-LEN.
005890     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005900     MOVE WS-LIT-SYMBOL TO WS-APPEND-FIELD-TEXT.
005910     MOVE 4 TO WS-APPEND-FIELD-LEN.
005920     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005930     MOVE DRW-PLAN TO WS-APPEND-FIELD-TEXT.
005940     MOVE DRW-PLAN-LEN TO WS-APPEND-FIELD-LEN.
005950     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005960     MOVE DRW-TYPE TO WS-APPEND-FIELD-TEXT.
005970     MOVE DRW-TYPE-LEN TO WS-APPEND-FIELD-LEN.
005980     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005990     MOVE DRW-ORDER-STATUS TO WS-APPEND-FIELD-TEXT.
006000     MOVE DRW-ORDER-STATUS-LEN TO WS-APPEND-FIELD-LEN.
006010     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006020     MOVE DRW-PRICE TO WS-APPEND-FIELD-TEXT.
006030     MOVE DRW-PRICE-LEN TO WS-APPEND-FIELD-LEN.
006040     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006050     MOVE DRW-QUANTITY TO WS-APPEND-FIELD-TEXT.
006060     MOVE DRW-QUANTITY-LEN TO WS-APPEND-FIELD-LEN.
006070     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006080     MOVE DRW-NET-AMOUNT TO WS-APPEND-FIELD-TEXT.
006090     MOVE DRW-NET-AMOUNT-LEN TO WS-APPEND-FIELD-LEN.
006100     MOVE 'N' TO WS-APPEND-COMMA-SW.
006110     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006120     WRITE MSG-OUT-RECORD.
006130 D910-EXIT.
006140     EXIT.
006150*----------------------------------------------------------------*
006160 C910-APPEND-FIELD.
006170*----------------------------------------------------------------*
006180*    APPENDS ONE TRIMMED FIELD (AND A TRAILING COMMA, WHEN        *
006190*    REQUESTED) TO THE OUTPUT LINE BUFFER AT WS-OUT-PTR.          *
006200*----------------------------------------------------------------*
006210     IF WS-APPEND-FIELD-LEN > ZERO
006220         STRING WS-APPEND-FIELD-TEXT(1:WS-APPEND-FIELD-LEN)
006230                 DELIMITED BY SIZE
006240             INTO MSG-OUT-LINE
006250             WITH POINTER WS-OUT-PTR
006260         END-STRING
006270     END-IF.
006280     IF WS-APPEND-COMMA-YES
006290         STRING ',' DELIMITED BY SIZE
006300             INTO MSG-OUT-LINE
006310             WITH POINTER WS-OUT-PTR
006320         END-STRING
006330     END-IF.
006340 C910-EXIT.
006350     EXIT.
006360*----------------------------------------------------------------*
006370 Y100-WARN-UNPARSEABLE.
006380*----------------------------------------------------------------*
006390     DISPLAY 'MSG0800W PRICE OR NET SHARE PROCEEDS NOT NUMERIC, '
006400             'ROW SKIPPED - ORDER NBR=' DRL-ORDER-NBR.
006410     ADD 1 TO WS-RECORDS-SKIPPED.
006420 Y100-EXIT.
006430     EXIT.
006440*----------------------------------------------------------------*
006450 Z100-DISPLAY-TOTALS.
006460*----------------------------------------------------------------*
006470     DISPLAY 'MSG0900I MSGSU CONVERTER JOB TOTALS'.
006480     DISPLAY 'MSG0901I RECORDS READ    = ' WS-RECORDS-READ.
006490     DISPLAY 'MSG0902I RECORDS SKIPPED = ' WS-RECORDS-SKIPPED.
006500     DISPLAY 'MSG0903I RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.
006510 Z100-EXIT.
006520     EXIT.

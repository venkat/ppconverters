000100******************************************************************
000110* VANGUARD-BRKG-CONVERTER
000120* TRANSACTION SECTION EXTRACT FOR VANGUARD BROKERAGE EXPORT FILES
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.      VANGUARD-BRKG-CONVERTER.
000160 AUTHOR.          R L PETTIGREW.
000170 INSTALLATION.    DST OUTPUT SERVICES - PORTFOLIO RECON UNIT.
000180 DATE-WRITTEN.    06/09/1988.
000190 DATE-COMPILED.   06/09/1988.
000200 SECURITY.        DST PROPRIETARY - INTERNAL USE ONLY.
000210******************************************************************
000220*                     C H A N G E   L O G                        *
000230******************************************************************
000240* 06/09/88  RLP  TAI-1421  INITIAL RELEASE.  LOCATES THE          TAI-1421
000250*                TRANSACTION SECTION OF THE VANGUARD BROKERAGE
000260*                MULTI-SECTION EXPORT AND WRITES A NORMALIZED
000270*                COMMA FILE FOR THE PORTFOLIO RECON EXTRACT.
000280* 01/05/89  RLP  TAI-1501  ADDED SWEEP IN/SWEEP OUT SHARES        TAI-1501
000290*                DERIVATION (SWEEP PRICE IS ALWAYS 1.00).
000300* 08/14/90  JBW  TAI-1702  ADDED REINVESTMENT SIGN STRIP.         TAI-1702
000310* 03/21/92  JBW  TAI-1877  ADDED CORPORATE ACTION (MERGER) AND    TAI-1877
000320*                (REDEMPTION) MAP ENTRIES PER DEALER SVCS.
000330* 09/30/94  DMK  TAI-2098  ADDED CONVERSION/TRANSFER MAP ENTRIES. TAI-2098
000340* 02/11/97  PRS  TAI-2501  TYPE MATCH CHANGED FROM EQUAL TO       TAI-2501
000350*                PREFIX MATCH - DEALER FEED ADDS TRAILING
000360*                QUALIFIER TEXT TO SOME TYPE VALUES.
000370* 10/19/98  PRS  TAI-2699  YEAR 2000 READINESS - WIDENED ALL      TAI-2699
000380*                CENTURY-BEARING DATE FIELDS TO FOUR-DIGIT YEAR.
000390* 03/02/99  PRS  TAI-2714  Y2K REGRESSION - CONFIRMED NO          TAI-2714
000400*                TWO-DIGIT CENTURY WINDOW LOGIC IN THIS PROGRAM.
000410* 11/13/02  KMO  TAI-3111  MOVED RECORD COUNTS TO OPERATOR LOG.   TAI-3111
000420* 05/16/04  KMO  TAI-3388  TYPE MAP NOW CASE-INSENSITIVE PER      TAI-3388
000430*                DEALER SERVICES - SOME FEEDS SEND UPPER CASE.
000440* 09/09/08  SHN  TAI-3701  ALIGNED FIELD WIDTHS WITH THE DST      TAI-3701
000450*                SPARK DATA MART EXTRACT LAYOUT STANDARD.
000455* 02/25/09  SHN  TAI-3743  WRITTEN-RECORD COUNT MOVED TO A 77     TAI-3743
000456*                LEVEL PER THE SHOP STANDARDS REVIEW.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-3090.
000500 OBJECT-COMPUTER.  IBM-3090.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000540     UPSI-0 IS VBR-TEST-RUN-SW.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT VBR-INPUT-FILE  ASSIGN TO VBRIN
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-VBR-IN-STATUS.
000600     SELECT VBR-OUTPUT-FILE ASSIGN TO VBROUT
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WS-VBR-OUT-STATUS.
000630******************************************************************
000640 DATA DIVISION.
000650 FILE SECTION.
000660******************************************************************
000670 FD  VBR-INPUT-FILE.
000680 01  VBR-IN-RECORD.
000690     05  VBR-IN-LINE                   PIC X(508).
000700     05  FILLER                        PIC X(004).
000710 01  VBR-IN-SCAN-AREA REDEFINES VBR-IN-RECORD.
000720     05  VBR-IN-SCAN-PREFIX             PIC X(041).
000730     05  FILLER                        PIC X(471).
000740*
000750 FD  VBR-OUTPUT-FILE.
000760 01  VBR-OUT-RECORD.
000770     05  VBR-OUT-LINE                   PIC X(508).
000780     05  FILLER                        PIC X(004).
000790 01  VBR-OUT-SCAN-AREA REDEFINES VBR-OUT-RECORD.
000800     05  VBR-OUT-SCAN-PREFIX            PIC X(015).
000810     05  FILLER                        PIC X(497).
000820******************************************************************
000830 WORKING-STORAGE SECTION.
000840******************************************************************
000850*    JOB SWITCHES AND STATUS AREAS                                *
000860******************************************************************
000870 01  WS-VBR-IN-STATUS               PIC X(02) VALUE SPACES.
000880 01  WS-VBR-OUT-STATUS              PIC X(02) VALUE SPACES.
000890 01  WS-CONTROL-SWITCHES.
000900     05  WS-ABORT-SW                PIC X(01) VALUE 'N'.
000910         88  WS-ABORT-YES               VALUE 'Y'.
000920     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
000930         88  WS-EOF-YES                 VALUE 'Y'.
000940     05  WS-HDR-FOUND-SW            PIC X(01) VALUE 'N'.
000950         88  WS-HDR-FOUND-YES           VALUE 'Y'.
000960     05  WS-END-OF-SECTION-SW       PIC X(01) VALUE 'N'.
000970         88  WS-END-OF-SECTION-YES      VALUE 'Y'.
000980     05  FILLER                     PIC X(04) VALUE SPACES.
000990******************************************************************
001000*    OPERATIONAL TOTALS - DISPLAYED TO OPERATOR LOG AT JOB END   *
001010******************************************************************
001020 01  WS-JOB-TOTALS.
001030     05  WS-RECORDS-READ            PIC 9(07) COMP VALUE ZERO.
001050     05  FILLER                     PIC X(04) VALUE SPACES.
001055 77  WS-RECORDS-WRITTEN             PIC 9(07) COMP VALUE ZERO.
001060******************************************************************
001070*    PARSED TRANSACTION RECORD - VANGUARD BROKERAGE EXPORT        *
001080*    VBR-TRANS-RECORD-ALT IS THE PRE-2001 NSCC PILOT LAYOUT,      *
001090*    WHICH CARRIED THE SHARE PRICE COLUMN AHEAD OF SHARES.  NO    *
001100*    DEALER FEED HAS USED IT SINCE THE 2001 CONVERSION BUT THE   *
001110*    LAYOUT IS KEPT HERE FOR COMPARISON SHOULD THE OLD FORMAT     *
001120*    EVER REAPPEAR ON A RESTATEMENT REQUEST.                      *
001130******************************************************************
001140 01  VBR-TRANS-RECORD.
001150     05  VBR-ACCT-NBR               PIC X(20).
001160     05  VBR-ACCT-NBR-LEN           PIC 9(04) COMP.
001170     05  VBR-TRADE-DATE             PIC X(10).
001180     05  VBR-TRADE-DATE-LEN         PIC 9(04) COMP.
001190     05  VBR-SETTLE-DATE            PIC X(10).
001200     05  VBR-SETTLE-DATE-LEN        PIC 9(04) COMP.
001210     05  VBR-TRAN-TYPE              PIC X(40).
001220     05  VBR-TRAN-TYPE-LEN          PIC 9(04) COMP.
001230     05  VBR-TRAN-DESC              PIC X(60).
001240     05  VBR-TRAN-DESC-LEN          PIC 9(04) COMP.
001250     05  VBR-INVEST-NAME            PIC X(50).
001260     05  VBR-INVEST-NAME-LEN        PIC 9(04) COMP.
001270     05  VBR-SYMBOL                 PIC X(10).
001280     05  VBR-SYMBOL-LEN             PIC 9(04) COMP.
001290     05  VBR-SHARES                 PIC X(14).
001300     05  VBR-SHARES-LEN             PIC 9(04) COMP.
001310     05  VBR-SHARE-PRICE            PIC X(12).
001320     05  VBR-SHARE-PRICE-LEN        PIC 9(04) COMP.
001330     05  VBR-PRINCIPAL-AMT          PIC X(14).
001340     05  VBR-PRINCIPAL-AMT-LEN      PIC 9(04) COMP.
001350     05  FILLER                     PIC X(20).
001360 01  VBR-TRANS-RECORD-ALT REDEFINES VBR-TRANS-RECORD.
001370     05  VBRA-ACCT-NBR              PIC X(20).
001380     05  VBRA-ACCT-NBR-LEN          PIC 9(04) COMP.
001390     05  VBRA-TRADE-DATE            PIC X(10).
001400     05  VBRA-TRADE-DATE-LEN        PIC 9(04) COMP.
001410     05  VBRA-SETTLE-DATE           PIC X(10).
001420     05  VBRA-SETTLE-DATE-LEN       PIC 9(04) COMP.
001430     05  VBRA-TRAN-TYPE             PIC X(40).
001440     05  VBRA-TRAN-TYPE-LEN         PIC 9(04) COMP.
001450     05  VBRA-TRAN-DESC             PIC X(60).
001460     05  VBRA-TRAN-DESC-LEN         PIC 9(04) COMP.
001470     05  VBRA-INVEST-NAME           PIC X(50).
001480     05  VBRA-INVEST-NAME-LEN       PIC 9(04) COMP.
001490     05  VBRA-SHARE-PRICE           PIC X(12).
001500     05  VBRA-SHARE-PRICE-LEN       PIC 9(04) COMP.
001510     05  VBRA-SHARES                PIC X(14).
001520     05  VBRA-SHARES-LEN            PIC 9(04) COMP.
001530     05  VBRA-PRINCIPAL-AMT         PIC X(14).
001540     05  VBRA-PRINCIPAL-AMT-LEN     PIC 9(04) COMP.
001550     05  FILLER                     PIC X(20).
001560 01  WS-UNSTRING-FIELD-COUNT        PIC 9(04) COMP VALUE ZERO.
001570******************************************************************
001580*    CASE-FOLDED WORK COPY OF THE TRANSACTION TYPE, USED FOR      *
001590*    THE PREFIX TESTS - THE DEALER FEED MIXES UPPER AND LOWER.    *
001600******************************************************************
001610 01  WS-TYPE-LOWER                  PIC X(40) VALUE SPACES.
001620******************************************************************
001630*    TRANSACTION TYPE PREFIX MAP - FIRST MATCH WINS.  BUILT AT    *
001640*    JOB START BY W500-BUILD-TYPE-TABLE.                          *
001650******************************************************************
001660 01  W500-TYPE-MAP-TABLE.
001670     05  W500-ENTRY OCCURS 14 TIMES INDEXED BY W500-IDX.
001680         10  W500-PREFIX-TEXT       PIC X(24).
001690         10  W500-PREFIX-LEN        PIC 9(02).
001700         10  W500-OUTPUT-TYPE       PIC X(08).
001710         10  W500-OUTPUT-LEN        PIC 9(02).
001720         10  FILLER                 PIC X(04).
001730     05  FILLER                     PIC X(04).
001740 01  WS-OUT-PTR                     PIC 9(04) COMP VALUE 1.
001750 01  WS-APPEND-FIELD-WORK.
001760     05  WS-APPEND-FIELD-TEXT       PIC X(60).
001770     05  WS-APPEND-FIELD-LEN        PIC 9(04) COMP.
001780     05  WS-APPEND-COMMA-SW         PIC X(01).
001790         88  WS-APPEND-COMMA-YES        VALUE 'Y'.
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001810 01  WS-SHIFT-WORK                  PIC X(14) VALUE SPACES.
001820 01  WS-HEADER-LINE                 PIC X(512).
001830 01  WS-LIT-HEADER-CONTAINS         PIC X(41)
001840         VALUE 'Account Number,Trade Date,Settlement Date'.
001850 01  WS-LIT-SECTION-START           PIC X(15)
001860         VALUE 'Account Number,'.
001870******************************************************************
001880 PROCEDURE DIVISION.
001890******************************************************************
001900 A100-MAIN-CONTROL.
001910*----------------------------------------------------------------*
001920*    TOP LEVEL DRIVER - OPEN, BUILD THE TYPE MAP, LOCATE THE      *
001930*    TRANSACTION SECTION, WRITE ITS HEADER, PROCESS THE           *
001940*    SECTION'S DETAIL ROWS, REPORT TOTALS, CLOSE.                 *
001950*----------------------------------------------------------------*
001960     PERFORM B100-OPEN-FILES THRU B100-EXIT.
001970     IF WS-ABORT-YES
001980         GO TO A900-WRAP-UP
001990     END-IF.
002000     PERFORM W500-BUILD-TYPE-TABLE THRU W500-EXIT.
002010     PERFORM B200-FIND-SECTION THRU B200-EXIT
002020         UNTIL WS-EOF-YES OR WS-HDR-FOUND-YES.
002030     IF NOT WS-HDR-FOUND-YES
002040         DISPLAY 'VBR0110E BROKERAGE TRANSACTION DATA NOT FOUND'
002050         GO TO A900-WRAP-UP
002060     END-IF.
002070     PERFORM B300-WRITE-HEADER THRU B300-EXIT.
002080     MOVE 'N' TO WS-EOF-SW.
002090     PERFORM B400-READ-DETAIL-LINE THRU B400-EXIT.
002100     PERFORM C000-PROCESS-ONE-DETAIL THRU C000-EXIT
002110         UNTIL WS-EOF-YES OR WS-END-OF-SECTION-YES.
002120     PERFORM Z100-DISPLAY-TOTALS THRU Z100-EXIT.
002130 A900-WRAP-UP.
002140     PERFORM B900-CLOSE-FILES THRU B900-EXIT.
002150     STOP RUN.
002160*----------------------------------------------------------------*
002170 B100-OPEN-FILES.
002180*----------------------------------------------------------------*
002190     OPEN INPUT VBR-INPUT-FILE.
002200     IF WS-VBR-IN-STATUS NOT = '00'
002210         DISPLAY 'VBR0101E INPUT FILE MISSING OR WONT OPEN, '
002220                 'STATUS=' WS-VBR-IN-STATUS
002230         MOVE 'Y' TO WS-ABORT-SW
002240         GO TO B100-EXIT
002250     END-IF.
002260     OPEN OUTPUT VBR-OUTPUT-FILE.
002270     IF WS-VBR-OUT-STATUS NOT = '00'
002280         DISPLAY 'VBR0102E OUTPUT FILE WONT OPEN, STATUS='
002290                 WS-VBR-OUT-STATUS
002300         MOVE 'Y' TO WS-ABORT-SW
002310     END-IF.
002320 B100-EXIT.
002330     EXIT.
002340*----------------------------------------------------------------*
002350 B200-FIND-SECTION.
002360*----------------------------------------------------------------*
002370     READ VBR-INPUT-FILE
002380         AT END
002390             MOVE 'Y' TO WS-EOF-SW
002400     END-READ.
002410     IF NOT WS-EOF-YES
002420         MOVE ZERO TO WS-UNSTRING-FIELD-COUNT
002430         INSPECT VBR-IN-LINE TALLYING WS-UNSTRING-FIELD-COUNT
002440             FOR ALL WS-LIT-HEADER-CONTAINS
002450         IF WS-UNSTRING-FIELD-COUNT > 0
002460             MOVE 'Y' TO WS-HDR-FOUND-SW
002470             MOVE VBR-IN-LINE TO WS-HEADER-LINE
002480         END-IF
002490     END-IF.
002500 B200-EXIT.
002510     EXIT.
002520*----------------------------------------------------------------*
002530 B300-WRITE-HEADER.
002540*----------------------------------------------------------------*
002550*    THE TRANSACTION-SECTION HEADER PASSES THROUGH UNCHANGED.     *
002560*----------------------------------------------------------------*
002570     MOVE SPACES TO VBR-OUT-RECORD.
002580     MOVE WS-HEADER-LINE TO VBR-OUT-LINE.
002590     IF VBR-OUT-SCAN-PREFIX(1:15) NOT = WS-LIT-SECTION-START
002600         DISPLAY 'VBR0111W TRANSACTION HEADER TEXT LOOKS WRONG, '
002610                 'WRITING IT ANYWAY'
002620     END-IF.
002630     WRITE VBR-OUT-RECORD.
002640 B300-EXIT.
002650     EXIT.
002660*----------------------------------------------------------------*
002670 B400-READ-DETAIL-LINE.
002680*----------------------------------------------------------------*
002690     READ VBR-INPUT-FILE
002700         AT END
002710             MOVE 'Y' TO WS-EOF-SW
002720     END-READ.
002730     IF NOT WS-EOF-YES
002740         IF VBR-IN-LINE = SPACES
002750             MOVE 'Y' TO WS-END-OF-SECTION-SW
002760         END-IF
002770         IF VBR-IN-SCAN-PREFIX(1:15) = WS-LIT-SECTION-START
002780             MOVE 'Y' TO WS-END-OF-SECTION-SW
002790         END-IF
002800     END-IF.
002810 B400-EXIT.
002820     EXIT.
002830*----------------------------------------------------------------*
002840 B900-CLOSE-FILES.
002850*----------------------------------------------------------------*
002860     CLOSE VBR-INPUT-FILE.
002870     CLOSE VBR-OUTPUT-FILE.
002880 B900-EXIT.
002890     EXIT.
002900*----------------------------------------------------------------*
002910 C000-PROCESS-ONE-DETAIL.
002920*----------------------------------------------------------------*
002930     ADD 1 TO WS-RECORDS-READ.
002940     PERFORM D100-UNSTRING-DETAIL THRU D100-EXIT.
002950     MOVE VBR-TRAN-TYPE TO WS-TYPE-LOWER.
002960     INSPECT WS-TYPE-LOWER CONVERTING
002970         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002980         TO 'abcdefghijklmnopqrstuvwxyz'.
002990     PERFORM C100-NORMALIZE-ROW THRU C100-EXIT.
003000     PERFORM C200-MAP-TYPE THRU C200-EXIT.
003010     PERFORM D110-WRITE-DETAIL-OUT THRU D110-EXIT.
003020     ADD 1 TO WS-RECORDS-WRITTEN.
003030     PERFORM B400-READ-DETAIL-LINE THRU B400-EXIT.
003040 C000-EXIT.
003050     EXIT.
003060*----------------------------------------------------------------*
003070 C100-NORMALIZE-ROW.
003080*----------------------------------------------------------------*
003090*    ROW NORMALIZATION RUNS AGAINST THE ORIGINAL TYPE TEXT,       *
003100*    BEFORE THE TYPE MAP REWRITES IT.                             *
003110*----------------------------------------------------------------*
003120     IF WS-TYPE-LOWER(1:8) = 'sweep in' OR
003130        WS-TYPE-LOWER(1:9) = 'sweep out'
003140         PERFORM C110-STRIP-PRINCIPAL-SIGN THRU C110-EXIT
003150         MOVE VBR-PRINCIPAL-AMT TO VBR-SHARES
003160         MOVE VBR-PRINCIPAL-AMT-LEN TO VBR-SHARES-LEN
003170         GO TO C100-EXIT
003180     END-IF.
003190     IF WS-TYPE-LOWER(1:12) = 'reinvestment'
003200         PERFORM C110-STRIP-PRINCIPAL-SIGN THRU C110-EXIT
003210     END-IF.
003220 C100-EXIT.
003230     EXIT.
003240*----------------------------------------------------------------*
003250 C110-STRIP-PRINCIPAL-SIGN.
003260*----------------------------------------------------------------*
003270     IF VBR-PRINCIPAL-AMT(1:1) = '-'
003280         MOVE SPACES TO WS-SHIFT-WORK
003290         MOVE VBR-PRINCIPAL-AMT(2:13) TO WS-SHIFT-WORK(1:13)
003300         MOVE WS-SHIFT-WORK TO VBR-PRINCIPAL-AMT
003310         SUBTRACT 1 FROM VBR-PRINCIPAL-AMT-LEN
003320     END-IF.
003330 C110-EXIT.
003340     EXIT.
003350*----------------------------------------------------------------*
003360 C200-MAP-TYPE.
003370*----------------------------------------------------------------*
003380*    FIRST PREFIX MATCH IN THE TABLE WINS; IF NONE MATCH THE      *
003390*    ORIGINAL TRANSACTION TYPE TEXT IS LEFT UNCHANGED.            *
003400*----------------------------------------------------------------*
003410     SET W500-IDX TO 1.
003420     SEARCH W500-ENTRY
003430         AT END
003440             CONTINUE
003450         WHEN WS-TYPE-LOWER(1:W500-PREFIX-LEN(W500-IDX)) =
003460              W500-PREFIX-TEXT(W500-IDX)
003470                                  (1:W500-PREFIX-LEN(W500-IDX))
003480             MOVE W500-OUTPUT-TYPE(W500-IDX) TO VBR-TRAN-TYPE
003490             MOVE W500-OUTPUT-LEN(W500-IDX) TO VBR-TRAN-TYPE-LEN
003500     END-SEARCH.
003510 C200-EXIT.
003520     EXIT.
003530*----------------------------------------------------------------*
003540 D100-UNSTRING-DETAIL.
003550*----------------------------------------------------------------*
003560     MOVE SPACES TO VBR-TRANS-RECORD.
003570     UNSTRING VBR-IN-LINE DELIMITED BY ','
003580         INTO VBR-ACCT-NBR       COUNT IN VBR-ACCT-NBR-LEN
003590              VBR-TRADE-DATE     COUNT IN VBR-TRADE-DATE-LEN
003600              VBR-SETTLE-DATE    COUNT IN VBR-SETTLE-DATE-LEN
003610              VBR-TRAN-TYPE      COUNT IN VBR-TRAN-TYPE-LEN
003620              VBR-TRAN-DESC      COUNT IN VBR-TRAN-DESC-LEN
003630              VBR-INVEST-NAME    COUNT IN VBR-INVEST-NAME-LEN
003640              VBR-SYMBOL         COUNT IN VBR-SYMBOL-LEN
003650              VBR-SHARES         COUNT IN VBR-SHARES-LEN
003660              VBR-SHARE-PRICE    COUNT IN VBR-SHARE-PRICE-LEN
003670              VBR-PRINCIPAL-AMT  COUNT IN VBR-PRINCIPAL-AMT-LEN
003680         TALLYING IN WS-UNSTRING-FIELD-COUNT
003690     END-UNSTRING.
003700 D100-EXIT.
003710     EXIT.
003720*----------------------------------------------------------------*
003730 D110-WRITE-DETAIL-OUT.
003740*----------------------------------------------------------------*
003750     MOVE SPACES TO VBR-OUT-RECORD.
003760     MOVE 1 TO WS-OUT-PTR.
003770     MOVE VBR-ACCT-NBR TO WS-APPEND-FIELD-TEXT.
003780     MOVE VBR-ACCT-NBR-LEN TO WS-APPEND-FIELD-LEN.
003790     MOVE 'Y' TO WS-APPEND-COMMA-SW.
003800     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003810     MOVE VBR-TRADE-DATE TO WS-APPEND-FIELD-TEXT.
003820     MOVE VBR-TRADE-DATE-LEN TO WS-APPEND-FIELD-LEN.
003830     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003840     MOVE VBR-SETTLE-DATE TO WS-APPEND-FIELD-TEXT.
003850     MOVE VBR-SETTLE-DATE-LEN TO WS-APPEND-FIELD-LEN.
003860     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003870     MOVE VBR-TRAN-TYPE TO WS-APPEND-FIELD-TEXT.
003880     MOVE VBR-TRAN-TYPE-LEN TO WS-APPEND-FIELD-LEN.
003890     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003900     MOVE VBR-TRAN-DESC TO WS-APPEND-FIELD-TEXT.
003910     MOVE VBR-TRAN-DESC-LEN TO WS-APPEND-FIELD-LEN.
003920     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003930     MOVE VBR-INVEST-NAME TO WS-APPEND-FIELD-TEXT.
003940     MOVE VBR-INVEST-NAME-LEN TO WS-APPEND-FIELD-LEN.
003950     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003960     MOVE VBR-SYMBOL TO WS-APPEND-FIELD-TEXT.
003970     MOVE VBR-SYMBOL-LEN TO WS-APPEND-FIELD-LEN.
003980     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
003990     MOVE VBR-SHARES TO WS-APPEND-FIELD-TEXT.
004000     MOVE VBR-SHARES-LEN TO WS-APPEND-FIELD-LEN.
004010     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
004020     MOVE VBR-SHARE-PRICE TO WS-APPEND-FIELD-TEXT.
004030     MOVE VBR-SHARE-PRICE-LEN TO WS-APPEND-FIELD-LEN.
004040     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
004050     MOVE VBR-PRINCIPAL-AMT TO WS-APPEND-FIELD-TEXT.
004060     MOVE VBR-PRINCIPAL-AMT-LEN TO WS-APPEND-FIELD-LEN.
004070     MOVE 'N' TO WS-APPEND-COMMA-SW.
004080     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
004090     WRITE VBR-OUT-RECORD.
004100 D110-EXIT.
004110     EXIT.
004120*----------------------------------------------------------------*
004130 C910-APPEND-FIELD.
004140*----------------------------------------------------------------*
004150*    APPENDS ONE TRIMMED FIELD (AND A TRAILING COMMA, WHEN        *
004160*    REQUESTED) TO THE OUTPUT LINE BUFFER AT WS-OUT-PTR.          *
004170*----------------------------------------------------------------*
004180     IF WS-APPEND-FIELD-LEN > ZERO
004190         STRING WS-APPEND-FIELD-TEXT(1:WS-APPEND-FIELD-LEN)
004200                 DELIMITED BY SIZE
004210             INTO VBR-OUT-LINE
004220             WITH POINTER WS-OUT-PTR
004230         END-STRING
004240     END-IF.
004250     IF WS-APPEND-COMMA-YES
004260         STRING ',' DELIMITED BY SIZE
004270             INTO VBR-OUT-LINE
004280             WITH POINTER WS-OUT-PTR
004290         END-STRING
004300     END-IF.
004310 C910-EXIT.
004320     EXIT.
004330*----------------------------------------------------------------*
004340 W500-BUILD-TYPE-TABLE.
004350*----------------------------------------------------------------*
004360*    LOADS THE 14-ENTRY TRANSACTION TYPE PREFIX MAP.  ENTRY       *
004370*    ORDER IS SIGNIFICANT - THE FIRST PREFIX THAT MATCHES WINS.   *
004380*----------------------------------------------------------------*
004390     MOVE 'capital gain'             TO W500-PREFIX-TEXT(1).
004400     MOVE 12                         TO W500-PREFIX-LEN(1).
004410     MOVE 'Interest'                 TO W500-OUTPUT-TYPE(1).
004420     MOVE 8                          TO W500-OUTPUT-LEN(1).
004430     MOVE 'reinvestment'             TO W500-PREFIX-TEXT(2).
004440     MOVE 12                         TO W500-PREFIX-LEN(2).
004450     MOVE 'Buy'                      TO W500-OUTPUT-TYPE(2).
004460     MOVE 3                          TO W500-OUTPUT-LEN(2).
004470     MOVE 'sweep in'                 TO W500-PREFIX-TEXT(3).
004480     MOVE 8                          TO W500-PREFIX-LEN(3).
004490     MOVE 'Buy'                      TO W500-OUTPUT-TYPE(3).
004500     MOVE 3                          TO W500-OUTPUT-LEN(3).
004510     MOVE 'sweep out'                TO W500-PREFIX-TEXT(4).
004520     MOVE 9                          TO W500-PREFIX-LEN(4).
004530     MOVE 'Sell'                     TO W500-OUTPUT-TYPE(4).
004540     MOVE 4                          TO W500-OUTPUT-LEN(4).
004550     MOVE 'corp action (redemption)' TO W500-PREFIX-TEXT(5).
004560     MOVE 24                         TO W500-PREFIX-LEN(5).
004570     MOVE 'Sell'                     TO W500-OUTPUT-TYPE(5).
004580     MOVE 4                          TO W500-OUTPUT-LEN(5).
004590     MOVE 'corp action (merger)'     TO W500-PREFIX-TEXT(6).
004600     MOVE 20                         TO W500-PREFIX-LEN(6).
004610     MOVE 'Sell'                     TO W500-OUTPUT-TYPE(6).
004620     MOVE 4                          TO W500-OUTPUT-LEN(6).
004630     MOVE 'wire in'                  TO W500-PREFIX-TEXT(7).
004640     MOVE 7                          TO W500-PREFIX-LEN(7).
004650     MOVE 'Deposit'                  TO W500-OUTPUT-TYPE(7).
004660     MOVE 7                          TO W500-OUTPUT-LEN(7).
004670     MOVE 'funds received'           TO W500-PREFIX-TEXT(8).
004680     MOVE 14                         TO W500-PREFIX-LEN(8).
004690     MOVE 'Deposit'                  TO W500-OUTPUT-TYPE(8).
004700     MOVE 7                          TO W500-OUTPUT-LEN(8).
004710     MOVE 'sell (exchange)'          TO W500-PREFIX-TEXT(9).
004720     MOVE 15                         TO W500-PREFIX-LEN(9).
004730     MOVE 'Sell'                     TO W500-OUTPUT-TYPE(9).
004740     MOVE 4                          TO W500-OUTPUT-LEN(9).
004750     MOVE 'buy (exchange)'           TO W500-PREFIX-TEXT(10).
004760     MOVE 14                         TO W500-PREFIX-LEN(10).
004770     MOVE 'Buy'                      TO W500-OUTPUT-TYPE(10).
004780     MOVE 3                          TO W500-OUTPUT-LEN(10).
004790     MOVE 'conversion (incoming)'    TO W500-PREFIX-TEXT(11).
004800     MOVE 21                         TO W500-PREFIX-LEN(11).
004810     MOVE 'Deposit'                  TO W500-OUTPUT-TYPE(11).
004820     MOVE 7                          TO W500-OUTPUT-LEN(11).
004830     MOVE 'transfer (incoming)'      TO W500-PREFIX-TEXT(12).
004840     MOVE 19                         TO W500-PREFIX-LEN(12).
004850     MOVE 'Deposit'                  TO W500-OUTPUT-TYPE(12).
004860     MOVE 7                          TO W500-OUTPUT-LEN(12).
004870     MOVE 'transfer (outgoing)'      TO W500-PREFIX-TEXT(13).
004880     MOVE 19                         TO W500-PREFIX-LEN(13).
004890     MOVE 'Removal'                  TO W500-OUTPUT-TYPE(13).
004900     MOVE 7                          TO W500-OUTPUT-LEN(13).
004910     MOVE 'withdrawal'               TO W500-PREFIX-TEXT(14).
004920     MOVE 10                         TO W500-PREFIX-LEN(14).
004930     MOVE 'Removal'                  TO W500-OUTPUT-TYPE(14).
004940     MOVE 7                          TO W500-OUTPUT-LEN(14).
004950 W500-EXIT.
004960     EXIT.
004970*----------------------------------------------------------------*
004980 Z100-DISPLAY-TOTALS.
004990*----------------------------------------------------------------*
005000     DISPLAY 'VBR0900I VANGUARD BRKG CONVERTER JOB TOTALS'.
005010     DISPLAY 'VBR0901I RECORDS READ    = ' WS-RECORDS-READ.
005020     DISPLAY 'VBR0902I RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.
005030 Z100-EXIT.
005040     EXIT.

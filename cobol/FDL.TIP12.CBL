000100******************************************************************
000110* FIDELITY-CONVERTER
000120* EXTRACT FOR THE FIDELITY 401(K) / ROTH IRA DEALER FEED
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.      FIDELITY-CONVERTER.
000160 AUTHOR.          P R SUTARIA.
000170 INSTALLATION.    DST OUTPUT SERVICES - PORTFOLIO RECON UNIT.
000180 DATE-WRITTEN.    11/02/1989.
000190 DATE-COMPILED.   11/02/1989.
000200 SECURITY.        DST PROPRIETARY - INTERNAL USE ONLY.
000210******************************************************************
000220*                     C H A N G E   L O G                        *
000230******************************************************************
000240* 11/02/89  PRS  TAI-1599  INITIAL RELEASE.  SPLITS THE 401(K)    TAI-1599
000250*                5-COLUMN FEED FROM THE ROTH IRA 13-COLUMN FEED
000260*                AND WRITES BOTH TO THE STANDARD 5-COLUMN RECON
000270*                EXTRACT LAYOUT.
000280* 06/18/91  JBW  TAI-1788  ADDED VANG TARGET RET 2070 TO VSVNX    TAI-1788
000290*                TICKER REMAP PER FIDELITY PLAN CHANGE NOTICE.
000300* 02/09/93  JBW  TAI-1933  ADDED TRANSFERS/TRANSFER ZERO-AMOUNT   TAI-1933
000310*                FILTER - NOISE ROWS FROM THE RECORDKEEPER.
000320* 07/22/95  DMK  TAI-2166  ADDED ROTH IRA ACTION TEXT TYPE        TAI-2166
000330*                DERIVATION (REINVESTMENT / DIVIDEND RECEIVED).
000340* 10/19/98  PRS  TAI-2701  YEAR 2000 READINESS - WIDENED ALL      TAI-2701
000350*                CENTURY-BEARING DATE FIELDS TO FOUR-DIGIT YEAR.
000360* 03/02/99  PRS  TAI-2716  Y2K REGRESSION - CONFIRMED NO          TAI-2716
000370*                TWO-DIGIT CENTURY WINDOW LOGIC IN THIS PROGRAM.
000380* 04/30/01  KMO  TAI-2944  ADDED BYTE-ORDER-MARK STRIP - SOME     TAI-2944
000390*                DEALER FEEDS NOW ARRIVE SAVED AS UTF-8.
000400* 11/13/02  KMO  TAI-3112  MOVED RECORD COUNTS TO OPERATOR LOG.   TAI-3112
000410* 09/09/08  SHN  TAI-3702  ALIGNED FIELD WIDTHS WITH THE DST      TAI-3702
000415*                SPARK DATA MART EXTRACT LAYOUT STANDARD.
000417* 02/25/09  SHN  TAI-3744  COLUMN COUNT WAS TAKEN FROM THE        TAI-3744
000418*                UNSTRING TALLY, WHICH CANNOT SEE PAST ITS OWN
000419*                INTO LIST - OVER-LENGTH ROWS WERE SLIPPING
000420*                THROUGH.  NOW COUNTS COMMAS ON THE RAW LINE
000422*                BEFORE THE UNSTRING, SAME AS THE HEADER CHECK.
000424* 03/11/09  SHN  TAI-3747  ZERO-AMOUNT TEST ON TRANSFERS WAS      TAI-3747
000425*                NUMERIC-TESTING THE SPLIT FIELDS AT FULL WIDTH -
000426*                THE TRAILING SPACES LEFT BY UNSTRING FAILED THE
000427*                TEST FOR NEARLY EVERY REAL AMOUNT.  NOW TESTS
000428*                ONLY THE DIGITS UNSTRUNG.
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-3090.
000470 OBJECT-COMPUTER.  IBM-3090.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000510     UPSI-0 IS FDL-TEST-RUN-SW.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT FDL-INPUT-FILE  ASSIGN TO FDLIN
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WS-FDL-IN-STATUS.
000570     SELECT FDL-OUTPUT-FILE ASSIGN TO FDLOUT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-FDL-OUT-STATUS.
000600******************************************************************
000610 DATA DIVISION.
000620 FILE SECTION.
000630******************************************************************
000640 FD  FDL-INPUT-FILE.
000650 01  FDL-IN-RECORD.
000660     05  FDL-IN-LINE                   PIC X(508).
000670     05  FILLER                        PIC X(004).
000680 01  FDL-IN-SCAN-AREA REDEFINES FDL-IN-RECORD.
000690     05  FDL-IN-SCAN-PREFIX             PIC X(009).
000700     05  FILLER                        PIC X(503).
000710*
000720 FD  FDL-OUTPUT-FILE.
000730 01  FDL-OUT-RECORD.
000740     05  FDL-OUT-LINE                   PIC X(508).
000750     05  FILLER                        PIC X(004).
000760******************************************************************
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*    JOB SWITCHES AND STATUS AREAS                                *
000800******************************************************************
000810 01  WS-FDL-IN-STATUS               PIC X(02) VALUE SPACES.
000820 01  WS-FDL-OUT-STATUS              PIC X(02) VALUE SPACES.
000830 01  WS-CONTROL-SWITCHES.
000840     05  WS-ABORT-SW                PIC X(01) VALUE 'N'.
000850         88  WS-ABORT-YES               VALUE 'Y'.
000860     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
000870         88  WS-EOF-YES                 VALUE 'Y'.
000880     05  WS-HDR-FOUND-SW            PIC X(01) VALUE 'N'.
000890         88  WS-HDR-FOUND-YES           VALUE 'Y'.
000900     05  WS-END-OF-BLOCK-SW         PIC X(01) VALUE 'N'.
000910         88  WS-END-OF-BLOCK-YES        VALUE 'Y'.
000920     05  WS-SKIP-ROW-SW             PIC X(01) VALUE 'N'.
000930         88  WS-SKIP-ROW-YES             VALUE 'Y'.
000940     05  WS-BOM-CHECKED-SW          PIC X(01) VALUE 'N'.
000950         88  WS-BOM-CHECKED-YES         VALUE 'Y'.
000960     05  WS-SUBFORMAT-CDE           PIC X(01) VALUE SPACE.
000970         88  WS-SUBFORMAT-401K           VALUE '4'.
000980         88  WS-SUBFORMAT-IRA            VALUE 'I'.
000990     05  FILLER                     PIC X(02) VALUE SPACES.
001000******************************************************************
001010*    OPERATIONAL TOTALS - DISPLAYED TO OPERATOR LOG AT JOB END   *
001020******************************************************************
001030 01  WS-JOB-TOTALS.
001040     05  WS-RECORDS-READ            PIC 9(07) COMP VALUE ZERO.
001050     05  WS-RECORDS-WRITTEN         PIC 9(07) COMP VALUE ZERO.
001060     05  FILLER                     PIC X(04) VALUE SPACES.
001065 77  WS-RECORDS-SKIPPED             PIC 9(07) COMP VALUE ZERO.
001080 01  WS-FIELD-COUNT                 PIC 9(04) COMP VALUE ZERO.
001090 01  WS-COMMA-COUNT                 PIC 9(04) COMP VALUE ZERO.
001100******************************************************************
001110*    ROTH IRA FEED IS THE WIDER OF THE TWO RAW LAYOUTS - IT IS    *
001120*    THE PRIMARY 01 SO THE 401(K) VIEW CAN REDEFINE IT WITHOUT    *
001130*    RUNNING PAST THE END OF THE SLOT.                            *
001140******************************************************************
001150 01  DETAIL-REC-IRA.
001160     05  DRI-RUN-DATE               PIC X(10).
001170     05  DRI-RUN-DATE-LEN           PIC 9(04) COMP.
001180     05  DRI-ACTION                 PIC X(80).
001190     05  DRI-ACTION-LEN             PIC 9(04) COMP.
001200     05  DRI-SYMBOL                 PIC X(10).
001210     05  DRI-SYMBOL-LEN             PIC 9(04) COMP.
001220     05  DRI-QUANTITY               PIC X(14).
001230     05  DRI-QUANTITY-LEN           PIC 9(04) COMP.
001240     05  DRI-AMOUNT                 PIC X(14).
001250     05  DRI-AMOUNT-LEN             PIC 9(04) COMP.
001260     05  FILLER                     PIC X(20).
001270 01  DETAIL-REC-401K REDEFINES DETAIL-REC-IRA.
001280     05  DR4-DATE                   PIC X(10).
001290     05  DR4-DATE-LEN               PIC 9(04) COMP.
001300     05  DR4-INVESTMENT             PIC X(50).
001310     05  DR4-INVESTMENT-LEN         PIC 9(04) COMP.
001320     05  DR4-TRAN-TYPE              PIC X(40).
001330     05  DR4-TRAN-TYPE-LEN          PIC 9(04) COMP.
001340     05  DR4-SHARES                 PIC X(14).
001350     05  DR4-SHARES-LEN             PIC 9(04) COMP.
001360     05  DR4-AMOUNT                 PIC X(14).
001370     05  DR4-AMOUNT-LEN             PIC 9(04) COMP.
001380     05  FILLER                     PIC X(20).
001390 01  WS-IRA-IGNORE-COL              PIC X(20) VALUE SPACES.
001400 01  WS-IRA-IGNORE-LEN              PIC 9(04) COMP VALUE ZERO.
001410******************************************************************
001420*    STANDARDIZED 5-COLUMN OUTPUT WORK AREA - LOADED FROM EITHER  *
001430*    SUB-FORMAT BEFORE D900-WRITE-OUT-ROW ASSEMBLES THE LINE.     *
001440******************************************************************
001450 01  WS-OUT-FIELDS.
001460     05  WS-OUT-DATE                PIC X(10).
001470     05  WS-OUT-DATE-LEN            PIC 9(04) COMP.
001480     05  WS-OUT-INVEST              PIC X(50).
001490     05  WS-OUT-INVEST-LEN          PIC 9(04) COMP.
001500     05  WS-OUT-TYPE                PIC X(40).
001510     05  WS-OUT-TYPE-LEN            PIC 9(04) COMP.
001520     05  WS-OUT-SHARES              PIC X(14).
001530     05  WS-OUT-SHARES-LEN          PIC 9(04) COMP.
001540     05  WS-OUT-AMOUNT              PIC X(14).
001550     05  WS-OUT-AMOUNT-LEN          PIC 9(04) COMP.
001560     05  FILLER                     PIC X(20).
001570******************************************************************
001580*    SCRATCH AREA FOR THE LEADING-MINUS STRIP UTILITY AND FOR     *
001590*    THE AMOUNT-IS-NUMERALLY-ZERO TEST IN THE TRANSFERS FILTER.   *
001600******************************************************************
001610 01  WS-STRIP-WORK.
001620     05  WS-STRIP-TEXT              PIC X(14).
001630     05  WS-STRIP-LEN               PIC 9(04) COMP.
001640     05  FILLER                     PIC X(02).
001650 01  WS-SHIFT-WORK                  PIC X(14) VALUE SPACES.
001660 01  WS-AMOUNT-SPLIT.
001670     05  WS-AMOUNT-WHOLE-X          PIC X(09).
001680     05  WS-AMOUNT-FRAC-X           PIC X(02).
001690     05  FILLER                     PIC X(01).
001700 01  WS-AMOUNT-NUMERIC REDEFINES WS-AMOUNT-SPLIT.
001710     05  WS-AMOUNT-WHOLE-N          PIC 9(09).
001720     05  WS-AMOUNT-FRAC-N           PIC 9(02).
001730     05  FILLER                     PIC X(01).
001740 01  WS-AMOUNT-DOT-SW               PIC X(01) VALUE 'N'.
001750     88  WS-AMOUNT-IS-ZERO              VALUE 'Y'.
001751 01  WS-AMOUNT-WHOLE-LEN            PIC 9(04) COMP VALUE ZERO.
001752 01  WS-AMOUNT-FRAC-LEN             PIC 9(04) COMP VALUE ZERO.
001760 01  WS-OUT-PTR                     PIC 9(04) COMP VALUE 1.
001770 01  WS-APPEND-FIELD-WORK.
001780     05  WS-APPEND-FIELD-TEXT       PIC X(60).
001790     05  WS-APPEND-FIELD-LEN        PIC 9(04) COMP.
001800     05  WS-APPEND-COMMA-SW         PIC X(01).
001810         88  WS-APPEND-COMMA-YES        VALUE 'Y'.
001820     05  FILLER                     PIC X(01) VALUE SPACE.
001830 01  WS-LIT-DATE-PREFIX             PIC X(05) VALUE 'Date,'.
001840 01  WS-LIT-RUNDATE-PREFIX          PIC X(09) VALUE 'Run Date,'.
001850 01  WS-LIT-OUT-HEADER              PIC X(46)
001860         VALUE 'Date,Investment,Transaction Type,Shares,Amount'.
001870 01  WS-LIT-BOM                     PIC X(03) VALUE X'EFBBBF'.
001880******************************************************************
001890 PROCEDURE DIVISION.
001900******************************************************************
001910 A100-MAIN-CONTROL.
001920*----------------------------------------------------------------*
001930*    TOP LEVEL DRIVER.                                            *
001940*----------------------------------------------------------------*
001950     PERFORM B100-OPEN-FILES THRU B100-EXIT.
001960     IF WS-ABORT-YES
001970         GO TO A900-WRAP-UP
001980     END-IF.
001990     PERFORM B200-FIND-HEADER THRU B200-EXIT
002000         UNTIL WS-EOF-YES OR WS-HDR-FOUND-YES.
002010     IF NOT WS-HDR-FOUND-YES
002020         DISPLAY 'FDL0110E NO FIDELITY DATA FOUND IN INPUT FILE'
002030         GO TO A900-WRAP-UP
002040     END-IF.
002050     IF NOT WS-SUBFORMAT-401K AND NOT WS-SUBFORMAT-IRA
002060         DISPLAY 'FDL0111E UNSUPPORTED FIDELITY FEED FORMAT'
002070         GO TO A900-WRAP-UP
002080     END-IF.
002090     PERFORM B300-WRITE-HEADER THRU B300-EXIT.
002100     MOVE 'N' TO WS-EOF-SW.
002110     PERFORM B400-READ-DETAIL-LINE THRU B400-EXIT.
002120     PERFORM C000-PROCESS-ONE-DETAIL THRU C000-EXIT
002130         UNTIL WS-EOF-YES OR WS-END-OF-BLOCK-YES.
002140     PERFORM Z100-DISPLAY-TOTALS THRU Z100-EXIT.
002150 A900-WRAP-UP.
002160     PERFORM B900-CLOSE-FILES THRU B900-EXIT.
002170     STOP RUN.
002180*----------------------------------------------------------------*
002190 B100-OPEN-FILES.
002200*----------------------------------------------------------------*
002210     OPEN INPUT FDL-INPUT-FILE.
002220     IF WS-FDL-IN-STATUS NOT = '00'
002230         DISPLAY 'FDL0101E INPUT FILE MISSING OR WONT OPEN, '
002240                 'STATUS=' WS-FDL-IN-STATUS
002250         MOVE 'Y' TO WS-ABORT-SW
002260         GO TO B100-EXIT
002270     END-IF.
002280     OPEN OUTPUT FDL-OUTPUT-FILE.
002290     IF WS-FDL-OUT-STATUS NOT = '00'
002300         DISPLAY 'FDL0102E OUTPUT FILE WONT OPEN, STATUS='
002310                 WS-FDL-OUT-STATUS
002320         MOVE 'Y' TO WS-ABORT-SW
002330     END-IF.
002340 B100-EXIT.
002350     EXIT.
002360*----------------------------------------------------------------*
002370 B200-FIND-HEADER.
002380*----------------------------------------------------------------*
002390*    SKIPS BLANK LINES AND PREAMBLE TEXT AHEAD OF THE HEADER.     *
002400*    THE FIRST LINE READ IS CHECKED FOR A LEADING BYTE-ORDER      *
002410*    MARK AND STRIPPED BEFORE ANY OTHER TEST IS MADE ON IT.       *
002420*----------------------------------------------------------------*
002430     READ FDL-INPUT-FILE
002440         AT END
002450             MOVE 'Y' TO WS-EOF-SW
002460     END-READ.
002470     IF WS-EOF-YES
002480         GO TO B200-EXIT
002490     END-IF.
002500     IF NOT WS-BOM-CHECKED-YES
002510         PERFORM B250-STRIP-BOM THRU B250-EXIT
002520     END-IF.
002530     IF FDL-IN-LINE = SPACES
002540         GO TO B200-EXIT
002550     END-IF.
002560     IF FDL-IN-SCAN-PREFIX(1:5) = WS-LIT-DATE-PREFIX
002570         PERFORM B260-COUNT-COLUMNS THRU B260-EXIT
002580         IF WS-FIELD-COUNT = 5
002590             SET WS-SUBFORMAT-401K TO TRUE
002600             MOVE 'Y' TO WS-HDR-FOUND-SW
002610         END-IF
002620     ELSE
002630         IF FDL-IN-SCAN-PREFIX(1:9) = WS-LIT-RUNDATE-PREFIX
002640             PERFORM B260-COUNT-COLUMNS THRU B260-EXIT
002650             IF WS-FIELD-COUNT = 13
002660                 SET WS-SUBFORMAT-IRA TO TRUE
002670                 MOVE 'Y' TO WS-HDR-FOUND-SW
002680             END-IF
002690         END-IF
002700     END-IF.
002710 B200-EXIT.
002720     EXIT.
002730*----------------------------------------------------------------*
002740 B250-STRIP-BOM.
002750*----------------------------------------------------------------*
002760     MOVE 'Y' TO WS-BOM-CHECKED-SW.
002770     IF FDL-IN-LINE(1:3) = WS-LIT-BOM
002780         MOVE FDL-IN-LINE(4:505) TO WS-SHIFT-WORK(1:14)
002790         MOVE SPACES TO FDL-IN-LINE
002800         MOVE FDL-IN-RECORD(4:505) TO FDL-IN-RECORD(1:505)
002810         MOVE SPACES TO FDL-IN-RECORD(506:3)
002820     END-IF.
002830 B250-EXIT.
002840     EXIT.
002850*----------------------------------------------------------------*
002860 B260-COUNT-COLUMNS.
002870*----------------------------------------------------------------*
002880     MOVE ZERO TO WS-COMMA-COUNT.
002890     INSPECT FDL-IN-LINE TALLYING WS-COMMA-COUNT FOR ALL ','.
002900     COMPUTE WS-FIELD-COUNT = WS-COMMA-COUNT + 1.
002910 B260-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------*
002940 B300-WRITE-HEADER.
002950*----------------------------------------------------------------*
002960     MOVE SPACES TO FDL-OUT-RECORD.
002970     MOVE WS-LIT-OUT-HEADER TO FDL-OUT-LINE.
002980     WRITE FDL-OUT-RECORD.
002990 B300-EXIT.
003000     EXIT.
003010*----------------------------------------------------------------*
003020 B400-READ-DETAIL-LINE.
003030*----------------------------------------------------------------*
003040     READ FDL-INPUT-FILE
003050         AT END
003060             MOVE 'Y' TO WS-EOF-SW
003070     END-READ.
003080     IF NOT WS-EOF-YES
003090         IF FDL-IN-LINE = SPACES
003100             MOVE 'Y' TO WS-END-OF-BLOCK-SW
003110         END-IF
003120     END-IF.
003130 B400-EXIT.
003140     EXIT.
003150*----------------------------------------------------------------*
003160 B900-CLOSE-FILES.
003170*----------------------------------------------------------------*
003180     CLOSE FDL-INPUT-FILE.
003190     CLOSE FDL-OUTPUT-FILE.
003200 B900-EXIT.
003210     EXIT.
003220*----------------------------------------------------------------*
003230 C000-PROCESS-ONE-DETAIL.
003240*----------------------------------------------------------------*
003245*    02/25/09 SHN TAI-3744 - COLUMN COUNT NOW TAKEN OFF THE RAW   TAI-3744
003246*    LINE (SAME COMMA COUNT B260 USES FOR THE HEADER) SO AN
003247*    OVER-LENGTH ROW IS CAUGHT BEFORE THE UNSTRING RUNS, NOT
003248*    AFTER.
003250     ADD 1 TO WS-RECORDS-READ.
003260     MOVE 'N' TO WS-SKIP-ROW-SW.
003265     PERFORM B260-COUNT-COLUMNS THRU B260-EXIT.
003270     EVALUATE TRUE
003280         WHEN WS-SUBFORMAT-401K
003290             IF WS-FIELD-COUNT NOT = 5
003300                 MOVE 'Y' TO WS-SKIP-ROW-SW
003310             ELSE
003315                 PERFORM D100-UNSTRING-401K THRU D100-EXIT
003330                 PERFORM C100-FILTER-401K THRU C100-EXIT
003340                 IF NOT WS-SKIP-ROW-YES
003350                     PERFORM C200-MAP-401K THRU C200-EXIT
003360                     PERFORM C300-CLEAN-401K THRU C300-EXIT
003370                 END-IF
003380             END-IF
003390         WHEN WS-SUBFORMAT-IRA
003400             IF WS-FIELD-COUNT NOT = 13
003410                 MOVE 'Y' TO WS-SKIP-ROW-SW
003420             ELSE
003425                 PERFORM D200-UNSTRING-IRA THRU D200-EXIT
003440                 PERFORM C400-MAP-IRA THRU C400-EXIT
003450                 PERFORM C500-CLEAN-IRA THRU C500-EXIT
003460             END-IF
003470     END-EVALUATE.
003480     IF WS-SKIP-ROW-YES
003490         ADD 1 TO WS-RECORDS-SKIPPED
003500     ELSE
003510         PERFORM D900-WRITE-OUT-ROW THRU D900-EXIT
003520         ADD 1 TO WS-RECORDS-WRITTEN
003530     END-IF.
003540     PERFORM B400-READ-DETAIL-LINE THRU B400-EXIT.
003550 C000-EXIT.
003560     EXIT.
003570*----------------------------------------------------------------*
003580 C050-CHECK-AMOUNT-ZERO.
003590*----------------------------------------------------------------*
003600*    TESTS DR4-AMOUNT FOR A NUMERIC ZERO VALUE.  A VALUE THAT     *
003610*    DOES NOT PARSE AS A NUMBER IS TREATED AS NOT ZERO.           *
003615*    03/11/09 SHN TAI-3747 - WHOLE/FRAC PIECES ARE LEFT-JUSTIFIED TAI-3747
003616*    BY THE UNSTRING AND SPACE-FILLED BEHIND - A FULL-WIDTH
003617*    NUMERIC TEST FAILED FOR ANY REAL AMOUNT SHORTER THAN THE
003618*    PIC.  NOW TESTS ONLY THE DIGITS UNSTRUNG, OFF COUNT IN.
003620*----------------------------------------------------------------*
003630     MOVE 'N' TO WS-AMOUNT-DOT-SW.
003640     MOVE SPACES TO WS-AMOUNT-SPLIT.
003650     MOVE ZERO TO WS-AMOUNT-WHOLE-LEN.
003655     MOVE ZERO TO WS-AMOUNT-FRAC-LEN.
003660     UNSTRING DR4-AMOUNT DELIMITED BY '.'
003670         INTO WS-AMOUNT-WHOLE-X  COUNT IN WS-AMOUNT-WHOLE-LEN
003680              WS-AMOUNT-FRAC-X   COUNT IN WS-AMOUNT-FRAC-LEN
003700     END-UNSTRING.
003710     IF WS-AMOUNT-WHOLE-LEN = ZERO OR WS-AMOUNT-FRAC-LEN = ZERO
003711         GO TO C050-EXIT
003712     END-IF.
003713     IF WS-AMOUNT-WHOLE-X(1:WS-AMOUNT-WHOLE-LEN) NOT NUMERIC OR
003714        WS-AMOUNT-FRAC-X(1:WS-AMOUNT-FRAC-LEN)  NOT NUMERIC
003715         GO TO C050-EXIT
003716     END-IF.
003717     IF WS-AMOUNT-WHOLE-LEN < 9
003718         MOVE ZERO TO WS-AMOUNT-WHOLE-X
003719             (WS-AMOUNT-WHOLE-LEN + 1 : 9 - WS-AMOUNT-WHOLE-LEN)
003720     END-IF.
003721     IF WS-AMOUNT-FRAC-LEN < 2
003722         MOVE ZERO TO WS-AMOUNT-FRAC-X
003723             (WS-AMOUNT-FRAC-LEN + 1 : 2 - WS-AMOUNT-FRAC-LEN)
003724     END-IF.
003725     MOVE WS-AMOUNT-WHOLE-X TO WS-AMOUNT-WHOLE-N.
003726     MOVE WS-AMOUNT-FRAC-X  TO WS-AMOUNT-FRAC-N.
003730     IF WS-AMOUNT-WHOLE-N = ZERO AND WS-AMOUNT-FRAC-N = ZERO
003740         MOVE 'Y' TO WS-AMOUNT-DOT-SW
003750     END-IF.
003760 C050-EXIT.
003770     EXIT.
003780*----------------------------------------------------------------*
003790 C100-FILTER-401K.
003800*----------------------------------------------------------------*
003810     IF DR4-TRAN-TYPE = 'Change in Market Value'
003820         MOVE 'Y' TO WS-SKIP-ROW-SW
003830         GO TO C100-EXIT
003840     END-IF.
003850     IF (DR4-TRAN-TYPE = 'Transfers'
003855         OR DR4-TRAN-TYPE = 'Transfer')
003860         AND DR4-AMOUNT NOT = SPACES
003870         PERFORM C050-CHECK-AMOUNT-ZERO THRU C050-EXIT
003880         IF WS-AMOUNT-IS-ZERO
003890             MOVE 'Y' TO WS-SKIP-ROW-SW
003900         END-IF
003910     END-IF.
003920 C100-EXIT.
003930     EXIT.
003940*----------------------------------------------------------------*
003950 C200-MAP-401K.
003960*----------------------------------------------------------------*
003970     IF DR4-INVESTMENT = 'VANG TARGET RET 2070'
003980         MOVE 'VSVNX' TO DR4-INVESTMENT
003990         MOVE 5 TO DR4-INVESTMENT-LEN
004000     END-IF.
004010     EVALUATE DR4-TRAN-TYPE
004020         WHEN 'Contributions'
004030             MOVE 'Buy' TO DR4-TRAN-TYPE
004040             MOVE 3 TO DR4-TRAN-TYPE-LEN
004050         WHEN 'Exchange In'
004060             MOVE 'Buy' TO DR4-TRAN-TYPE
004070             MOVE 3 TO DR4-TRAN-TYPE-LEN
004080         WHEN 'Exchange Out'
004090             MOVE 'Sell' TO DR4-TRAN-TYPE
004100             MOVE 4 TO DR4-TRAN-TYPE-LEN
004110         WHEN 'RECORDKEEPING FEE'
004120             MOVE 'Fees' TO DR4-TRAN-TYPE
004130             MOVE 4 TO DR4-TRAN-TYPE-LEN
004140     END-EVALUATE.
004150 C200-EXIT.
004160     EXIT.
004170*----------------------------------------------------------------*
004180 C300-CLEAN-401K.
004190*----------------------------------------------------------------*
004200     MOVE DR4-SHARES TO WS-STRIP-TEXT.
004210     MOVE DR4-SHARES-LEN TO WS-STRIP-LEN.
004220     PERFORM C900-STRIP-LEADING-MINUS THRU C900-EXIT.
004230     MOVE WS-STRIP-TEXT TO DR4-SHARES.
004240     MOVE WS-STRIP-LEN TO DR4-SHARES-LEN.
004250     MOVE DR4-AMOUNT TO WS-STRIP-TEXT.
004260     MOVE DR4-AMOUNT-LEN TO WS-STRIP-LEN.
004270     PERFORM C900-STRIP-LEADING-MINUS THRU C900-EXIT.
004280     MOVE WS-STRIP-TEXT TO DR4-AMOUNT.
004290     MOVE WS-STRIP-LEN TO DR4-AMOUNT-LEN.
004300     MOVE DR4-DATE TO WS-OUT-DATE.
004310     MOVE DR4-DATE-LEN TO WS-OUT-DATE-LEN.
004320     MOVE DR4-INVESTMENT TO WS-OUT-INVEST.
004330     MOVE DR4-INVESTMENT-LEN TO WS-OUT-INVEST-LEN.
004340     MOVE DR4-TRAN-TYPE TO WS-OUT-TYPE.
004350     MOVE DR4-TRAN-TYPE-LEN TO WS-OUT-TYPE-LEN.
004360     MOVE DR4-SHARES TO WS-OUT-SHARES.
004370     MOVE DR4-SHARES-LEN TO WS-OUT-SHARES-LEN.
004380     MOVE DR4-AMOUNT TO WS-OUT-AMOUNT.
004390     MOVE DR4-AMOUNT-LEN TO WS-OUT-AMOUNT-LEN.
004400 C300-EXIT.
004410     EXIT.
004420*----------------------------------------------------------------*
004430 C400-MAP-IRA.
004440*----------------------------------------------------------------*
004450     MOVE ZERO TO WS-COMMA-COUNT.
004460     INSPECT DRI-ACTION TALLYING WS-COMMA-COUNT
004470         FOR ALL 'REINVESTMENT'.
004480     IF WS-COMMA-COUNT > 0
004490         MOVE 'Buy' TO WS-OUT-TYPE
004500         MOVE 3 TO WS-OUT-TYPE-LEN
004510     ELSE
004520         MOVE ZERO TO WS-COMMA-COUNT
004530         INSPECT DRI-ACTION TALLYING WS-COMMA-COUNT
004540             FOR ALL 'DIVIDEND RECEIVED'
004550         IF WS-COMMA-COUNT > 0
004560             MOVE 'Dividend' TO WS-OUT-TYPE
004570             MOVE 8 TO WS-OUT-TYPE-LEN
004580         ELSE
004590             MOVE DRI-ACTION TO WS-OUT-TYPE
004600             MOVE DRI-ACTION-LEN TO WS-OUT-TYPE-LEN
004610         END-IF
004620     END-IF.
004630 C400-EXIT.
004640     EXIT.
004650*----------------------------------------------------------------*
004660 C500-CLEAN-IRA.
004670*----------------------------------------------------------------*
004680     MOVE DRI-QUANTITY TO WS-STRIP-TEXT.
004690     MOVE DRI-QUANTITY-LEN TO WS-STRIP-LEN.
004700     PERFORM C900-STRIP-LEADING-MINUS THRU C900-EXIT.
004710     MOVE WS-STRIP-TEXT TO WS-OUT-SHARES.
004720     MOVE WS-STRIP-LEN TO WS-OUT-SHARES-LEN.
004730     MOVE DRI-AMOUNT TO WS-STRIP-TEXT.
004740     MOVE DRI-AMOUNT-LEN TO WS-STRIP-LEN.
004750     PERFORM C900-STRIP-LEADING-MINUS THRU C900-EXIT.
004760     MOVE WS-STRIP-TEXT TO WS-OUT-AMOUNT.
004770     MOVE WS-STRIP-LEN TO WS-OUT-AMOUNT-LEN.
004780     MOVE DRI-RUN-DATE TO WS-OUT-DATE.
004790     MOVE DRI-RUN-DATE-LEN TO WS-OUT-DATE-LEN.
004800     MOVE DRI-SYMBOL TO WS-OUT-INVEST.
004810     MOVE DRI-SYMBOL-LEN TO WS-OUT-INVEST-LEN.
004820 C500-EXIT.
004830     EXIT.
004840*----------------------------------------------------------------*
004850 C900-STRIP-LEADING-MINUS.
004860*----------------------------------------------------------------*
004870*    SHARED BY BOTH SUB-FORMATS' SHARES/AMOUNT CLEANING.          *
004880*----------------------------------------------------------------*
004890     IF WS-STRIP-TEXT(1:1) = '-'
004900         MOVE SPACES TO WS-SHIFT-WORK
004910         MOVE WS-STRIP-TEXT(2:13) TO WS-SHIFT-WORK(1:13)
004920         MOVE WS-SHIFT-WORK TO WS-STRIP-TEXT
004930         SUBTRACT 1 FROM WS-STRIP-LEN
004940     END-IF.
004950 C900-EXIT.
004960     EXIT.
004970*----------------------------------------------------------------*
004980 D100-UNSTRING-401K.
004990*----------------------------------------------------------------*
005000     MOVE SPACES TO DETAIL-REC-401K.
005010     UNSTRING FDL-IN-LINE DELIMITED BY ','
005020         INTO DR4-DATE         COUNT IN DR4-DATE-LEN
005030              DR4-INVESTMENT   COUNT IN DR4-INVESTMENT-LEN
005040              DR4-TRAN-TYPE    COUNT IN DR4-TRAN-TYPE-LEN
005050              DR4-SHARES       COUNT IN DR4-SHARES-LEN
005060              DR4-AMOUNT       COUNT IN DR4-AMOUNT-LEN
005080     END-UNSTRING.
005090 D100-EXIT.
005100     EXIT.
005110*----------------------------------------------------------------*
005120 D200-UNSTRING-IRA.
005130*----------------------------------------------------------------*
005140     MOVE SPACES TO DETAIL-REC-IRA.
005150     UNSTRING FDL-IN-LINE DELIMITED BY ','
005160         INTO DRI-RUN-DATE     COUNT IN DRI-RUN-DATE-LEN
005170              DRI-ACTION       COUNT IN DRI-ACTION-LEN
005180              DRI-SYMBOL       COUNT IN DRI-SYMBOL-LEN
005190              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005200              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005210              DRI-QUANTITY     COUNT IN DRI-QUANTITY-LEN
005220              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005230              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005240              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005250              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005260              DRI-AMOUNT       COUNT IN DRI-AMOUNT-LEN
005270              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005280              WS-IRA-IGNORE-COL COUNT IN WS-IRA-IGNORE-LEN
005300     END-UNSTRING.
005310 D200-EXIT.
005320     EXIT.
005330*----------------------------------------------------------------*
005340 D900-WRITE-OUT-ROW.
005350*----------------------------------------------------------------*
005360     MOVE SPACES TO FDL-OUT-RECORD.
005370     MOVE 1 TO WS-OUT-PTR.
005380     MOVE WS-OUT-DATE TO WS-APPEND-FIELD-TEXT.
005390     MOVE WS-OUT-DATE-LEN TO WS-APPEND-FIELD-LEN.
005400     MOVE 'Y' TO WS-APPEND-COMMA-SW.
005410     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005420     MOVE WS-OUT-INVEST TO WS-APPEND-FIELD-TEXT.
005430     MOVE WS-OUT-INVEST-LEN TO WS-APPEND-FIELD-LEN.
005440     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005450     MOVE WS-OUT-TYPE TO WS-APPEND-FIELD-TEXT.
005460     MOVE WS-OUT-TYPE-LEN TO WS-APPEND-FIELD-LEN.
005470     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005480     MOVE WS-OUT-SHARES TO WS-APPEND-FIELD-TEXT.
005490     MOVE WS-OUT-SHARES-LEN TO WS-APPEND-FIELD-LEN.
005500     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005510     MOVE WS-OUT-AMOUNT TO WS-APPEND-FIELD-TEXT.
005520     MOVE WS-OUT-AMOUNT-LEN TO WS-APPEND-FIELD-LEN.
005530     MOVE 'N' TO WS-APPEND-COMMA-SW.
005540     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
005550     WRITE FDL-OUT-RECORD.
005560 D900-EXIT.
005570     EXIT.
005580*----------------------------------------------------------------*
005590 C910-APPEND-FIELD.
005600*----------------------------------------------------------------*
005610*    APPENDS ONE TRIMMED FIELD (AND A TRAILING COMMA, WHEN        *
005620*    REQUESTED) TO THE OUTPUT LINE BUFFER AT WS-OUT-PTR.          *
005630*----------------------------------------------------------------*
005640     IF WS-APPEND-FIELD-LEN > ZERO
005650         STRING WS-APPEND-FIELD-TEXT(1:WS-APPEND-FIELD-LEN)
005660                 DELIMITED BY SIZE
005670             INTO FDL-OUT-LINE
005680             WITH POINTER WS-OUT-PTR
005690         END-STRING
005700     END-IF.
005710     IF WS-APPEND-COMMA-YES
005720         STRING ',' DELIMITED BY SIZE
005730             INTO FDL-OUT-LINE
005740             WITH POINTER WS-OUT-PTR
005750         END-STRING
005760     END-IF.
005770 C910-EXIT.
005780     EXIT.
005790*----------------------------------------------------------------*
005800 Z100-DISPLAY-TOTALS.
005810*----------------------------------------------------------------*
005820     DISPLAY 'FDL0900I FIDELITY CONVERTER JOB TOTALS'.
005830     DISPLAY 'FDL0901I RECORDS READ    = ' WS-RECORDS-READ.
005840     DISPLAY 'FDL0902I RECORDS SKIPPED = ' WS-RECORDS-SKIPPED.
005850     DISPLAY 'FDL0903I RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.
005860 Z100-EXIT.
005870     EXIT.

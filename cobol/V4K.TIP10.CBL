000100******************************************************************
000110* VANGUARD-401K-CONVERTER
000120* TRANSACTION EXPORT CLEANSING FOR VANGUARD 401(K)/ROTH IRA FILES
000130******************************************************************
000140 IDENTIFICATION DIVISION.
000150 PROGRAM-ID.      VANGUARD-401K-CONVERTER.
000160 AUTHOR.          R L PETTIGREW.
000170 INSTALLATION.    DST OUTPUT SERVICES - PORTFOLIO RECON UNIT.
000180 DATE-WRITTEN.    03/14/1988.
000190 DATE-COMPILED.   03/14/1988.
000200 SECURITY.        DST PROPRIETARY - INTERNAL USE ONLY.
000210******************************************************************
000220*                     C H A N G E   L O G                        *
000230******************************************************************
000240* 03/14/88  RLP  TAI-1402  INITIAL RELEASE.  READS THE VANGUARD   TAI-1402
000250*                401(K)/ROTH IRA TRANSACTION EXPORT, CLASSIFIES
000260*                EACH ROW AND WRITES A CLEAN COMMA FILE FOR THE
000270*                PORTFOLIO RECON EXTRACT.
000280* 09/02/88  RLP  TAI-1477  ADDED FUND-TO-FUND XFER TYPE MAPPING   TAI-1477
000290*                PER DEALER SERVICES REQUEST.
000300* 02/18/90  JBW  TAI-1690  TARGET RETIREMENT TRUST NAME CLEANUP   TAI-1690
000310*                ADDED FOR THE 2050/2070 SERIES FUNDS.
000320* 11/07/91  JBW  TAI-1839  CORRECTED ROTH IRA SWEEP FILTER TO     TAI-1839
000330*                DROP ON CONTAINS RATHER THAN EQUALS.
000340* 06/22/93  DMK  TAI-2015  ADDED ROLLOVER CONVERSION TYPE MAP.    TAI-2015
000350* 04/11/95  DMK  TAI-2201  ROTH NET AMOUNT COLUMN IS NOW          TAI-2201
000360*                OPTIONAL ON SOME DEALER FEEDS - GUARD ADDED.
000370* 01/08/97  PRS  TAI-2560  FEE ROW SUPPRESSION WHEN SHARE PRICE   TAI-2560
000380*                IS BLANK, BOTH SUB-FORMATS.
000390* 10/19/98  PRS  TAI-2699  YEAR 2000 READINESS - WIDENED ALL      TAI-2699
000400*                CENTURY-BEARING DATE FIELDS TO FOUR-DIGIT
000410*                YEAR.  NO TWO-DIGIT CENTURY WINDOW LOGIC USED
000420*                ANYWHERE IN THIS PROGRAM.
000430* 03/02/99  PRS  TAI-2714  Y2K REGRESSION - CONFIRMED SUPER       TAI-2714
000440*                SHEET DATE GROUPS UNCHANGED BY TAI-2699.
000450* 07/30/01  KMO  TAI-3042  MOVED RECORD COUNTS TO OPERATOR        TAI-3042
000460*                LOG DISPLAY AT END OF JOB PER AUDIT REQUEST.
000470* 05/16/04  KMO  TAI-3388  MISCELLANEOUS CREDITS SIGN TEST NOW    TAI-3388
000480*                LEAVES DEFAULT TYPE WHEN SHARES NOT NUMERIC.
000490* 09/09/08  SHN  TAI-3701  ALIGNED FIELD WIDTHS WITH THE DST      TAI-3701
000500*                SPARK DATA MART EXTRACT LAYOUT STANDARD.
000505* 02/25/09  SHN  TAI-3743  SKIPPED-RECORD COUNT MOVED TO A 77     TAI-3743
000506*                LEVEL PER THE SHOP STANDARDS REVIEW.
000507* 03/11/09  SHN  TAI-3745  SHARES WHOLE/FRAC SPLIT WAS TESTED     TAI-3745
000508*                NUMERIC AT FULL FIELD WIDTH - TRAILING SPACES
000509*                FROM UNSTRING FAILED THE TEST FOR EVERY REAL
000510*                SHARE VALUE.  NOW TESTS ONLY THE DIGITS UNSTRUNG.
000511* 03/11/09  SHN  TAI-3746  DOLLAR SIGN STRIP ON SHARE PRICE AND   TAI-3746
000512*                AMOUNT FIELDS BLANKED IN PLACE INSTEAD OF
000513*                SHIFTING - LEFT AN EMBEDDED SPACE AHEAD OF THE
000514*                DIGITS.  NOW SHIFTS AND SHRINKS THE LEN FIELD.
000515******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-3090.
000550 OBJECT-COMPUTER.  IBM-3090.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS NUMERIC-DIGIT IS '0' THRU '9'
000590     UPSI-0 IS V4K-TEST-RUN-SW.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT V4K-INPUT-FILE  ASSIGN TO V4KIN
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-V4K-IN-STATUS.
000650     SELECT V4K-OUTPUT-FILE ASSIGN TO V4KOUT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-V4K-OUT-STATUS.
000680******************************************************************
000690 DATA DIVISION.
000700 FILE SECTION.
000710******************************************************************
000720 FD  V4K-INPUT-FILE.
000730 01  V4K-IN-RECORD.
000740     05  V4K-IN-LINE                   PIC X(508).
000750     05  FILLER                        PIC X(004).
000760 01  V4K-IN-SCAN-AREA REDEFINES V4K-IN-RECORD.
000770     05  V4K-IN-SCAN-PREFIX            PIC X(025).
000780     05  FILLER                        PIC X(487).
000790*
000800 FD  V4K-OUTPUT-FILE.
000810 01  V4K-OUT-RECORD.
000820     05  V4K-OUT-LINE                   PIC X(508).
000830     05  FILLER                        PIC X(004).
000840******************************************************************
000850 WORKING-STORAGE SECTION.
000860******************************************************************
000870*    JOB SWITCHES AND STATUS AREAS                                *
000880******************************************************************
000890 01  WS-V4K-IN-STATUS               PIC X(02) VALUE SPACES.
000900 01  WS-V4K-OUT-STATUS              PIC X(02) VALUE SPACES.
000910 01  WS-CONTROL-SWITCHES.
000920     05  WS-ABORT-SW                PIC X(01) VALUE 'N'.
000930         88  WS-ABORT-YES               VALUE 'Y'.
000940     05  WS-EOF-SW                  PIC X(01) VALUE 'N'.
000950         88  WS-EOF-YES                 VALUE 'Y'.
000960     05  WS-HDR-FOUND-SW            PIC X(01) VALUE 'N'.
000970         88  WS-HDR-FOUND-YES           VALUE 'Y'.
000980     05  WS-END-OF-BLOCK-SW         PIC X(01) VALUE 'N'.
000990         88  WS-END-OF-BLOCK-YES        VALUE 'Y'.
001000     05  WS-SKIP-SW                 PIC X(01) VALUE 'N'.
001010         88  WS-SKIP-YES                VALUE 'Y'.
001020     05  WS-SUBFORMAT-CDE           PIC X(01) VALUE '0'.
001030         88  WS-SUBFORMAT-401K          VALUE '1'.
001040         88  WS-SUBFORMAT-ROTH-IRA      VALUE '2'.
001050         88  WS-SUBFORMAT-UNKNOWN       VALUE '9'.
001060     05  WS-SHARES-STATUS-CDE       PIC X(01) VALUE 'X'.
001070         88  WS-SHARES-ARE-ZERO         VALUE 'Z'.
001080         88  WS-SHARES-ARE-POSITIVE     VALUE 'P'.
001090         88  WS-SHARES-ARE-NEGATIVE     VALUE 'N'.
001100         88  WS-SHARES-NOT-NUMERIC      VALUE 'X'.
001110     05  FILLER                     PIC X(02) VALUE SPACES.
001120******************************************************************
001130*    OPERATIONAL TOTALS - DISPLAYED TO OPERATOR LOG AT JOB END   *
001140******************************************************************
001150 01  WS-JOB-TOTALS.
001160     05  WS-RECORDS-READ            PIC 9(07) COMP VALUE ZERO.
001170     05  WS-RECORDS-WRITTEN         PIC 9(07) COMP VALUE ZERO.
001180     05  FILLER                     PIC X(04) VALUE SPACES.
001185 77  WS-RECORDS-SKIPPED             PIC 9(07) COMP VALUE ZERO.
001200******************************************************************
001210*    PARSED TRANSACTION DETAIL - 401(K) VIEW                     *
001220*    DETAIL-REC-ROTH REDEFINES THE SAME SLOT FOR THE ROTH IRA    *
001230*    SUB-FORMAT, WHICH CARRIES A DIFFERENT COLUMN ORDER.         *
001240******************************************************************
001250 01  DETAIL-REC-401K.
001260     05  DR4-ACCT-NBR               PIC X(20).
001270     05  DR4-ACCT-NBR-LEN           PIC 9(04) COMP.
001280     05  DR4-DATE-1                 PIC X(10).
001290     05  DR4-DATE-1-LEN             PIC 9(04) COMP.
001300     05  DR4-DATE-2                 PIC X(10).
001310     05  DR4-DATE-2-LEN             PIC 9(04) COMP.
001320     05  DR4-TYPE-OR-ACTIVITY       PIC X(30).
001330     05  DR4-TYPE-OR-ACTIVITY-LEN   PIC 9(04) COMP.
001340     05  DR4-TRAN-DESC              PIC X(60).
001350     05  DR4-TRAN-DESC-LEN          PIC 9(04) COMP.
001360     05  DR4-INVEST-NAME            PIC X(50).
001370     05  DR4-INVEST-NAME-LEN        PIC 9(04) COMP.
001380     05  DR4-SHARE-PRICE            PIC X(12).
001390     05  DR4-SHARE-PRICE-LEN        PIC 9(04) COMP.
001400     05  DR4-SHARES                 PIC X(14).
001410     05  DR4-SHARES-LEN             PIC 9(04) COMP.
001420     05  DR4-AMOUNT-1               PIC X(14).
001430     05  DR4-AMOUNT-1-LEN           PIC 9(04) COMP.
001440     05  FILLER                     PIC X(22).
001450 01  DETAIL-REC-ROTH REDEFINES DETAIL-REC-401K.
001460     05  DRR-ACCT-NBR               PIC X(20).
001470     05  DRR-ACCT-NBR-LEN           PIC 9(04) COMP.
001480     05  DRR-TRADE-DATE             PIC X(10).
001490     05  DRR-TRADE-DATE-LEN         PIC 9(04) COMP.
001500     05  DRR-SETTLE-DATE            PIC X(10).
001510     05  DRR-SETTLE-DATE-LEN        PIC 9(04) COMP.
001520     05  DRR-TRAN-TYPE              PIC X(30).
001530     05  DRR-TRAN-TYPE-LEN          PIC 9(04) COMP.
001540     05  DRR-TRAN-DESC              PIC X(60).
001550     05  DRR-TRAN-DESC-LEN          PIC 9(04) COMP.
001560     05  DRR-INVEST-NAME            PIC X(50).
001570     05  DRR-INVEST-NAME-LEN        PIC 9(04) COMP.
001580     05  DRR-SHARES                 PIC X(14).
001590     05  DRR-SHARES-LEN             PIC 9(04) COMP.
001600     05  DRR-SHARE-PRICE            PIC X(12).
001610     05  DRR-SHARE-PRICE-LEN        PIC 9(04) COMP.
001620     05  DRR-PRINCIPAL-AMT          PIC X(14).
001630     05  DRR-PRINCIPAL-AMT-LEN      PIC 9(04) COMP.
001640     05  DRR-NET-AMT                PIC X(14).
001650     05  DRR-NET-AMT-LEN            PIC 9(04) COMP.
001660     05  FILLER                     PIC X(04).
001670 01  WS-UNSTRING-FIELD-COUNT        PIC 9(04) COMP VALUE ZERO.
001680******************************************************************
001690*    SHARES VALIDATION WORK AREA - SPLITS THE TEXT SHARE          *
001700*    QUANTITY AT THE DECIMAL POINT SO THE WHOLE AND FRACTIONAL    *
001710*    PARTS CAN BE EDITED INTO A TRUE NUMERIC FOR THE SIGN/ZERO    *
001720*    TEST, WITHOUT RELYING ON AN INTRINSIC FUNCTION.              *
001730******************************************************************
001740 01  WS-SHARES-TEXT                 PIC X(14).
001750 01  WS-SHARES-DOT-CT               PIC 9(02) COMP VALUE ZERO.
001753 01  WS-SHARES-WHOLE-LEN            PIC 9(04) COMP VALUE ZERO.
001756 01  WS-SHARES-FRAC-LEN             PIC 9(04) COMP VALUE ZERO.
001760 01  WS-SHARES-SPLIT.
001770     05  WS-SHARES-WHOLE-X          PIC X(09).
001780     05  WS-SHARES-FRAC-X           PIC X(04).
001790     05  FILLER                     PIC X(01).
001800 01  WS-SHARES-NUMERIC REDEFINES WS-SHARES-SPLIT.
001810     05  WS-SHARES-WHOLE-N          PIC 9(09).
001820     05  WS-SHARES-FRAC-N           PIC 9(04).
001830     05  FILLER                     PIC X(01).
001840******************************************************************
001850*    OUTGOING LINE ASSEMBLY WORK AREA                             *
001860******************************************************************
001870 01  WS-TYPE-VALUE                  PIC X(30) VALUE SPACES.
001880 01  WS-TYPE-VALUE-LEN              PIC 9(04) COMP VALUE ZERO.
001890 01  WS-OUT-PTR                     PIC 9(04) COMP VALUE 1.
001900 01  WS-APPEND-FIELD-WORK.
001910     05  WS-APPEND-FIELD-TEXT       PIC X(60).
001920     05  WS-APPEND-FIELD-LEN        PIC 9(04) COMP.
001930     05  WS-APPEND-COMMA-SW         PIC X(01).
001940         88  WS-APPEND-COMMA-YES        VALUE 'Y'.
001950     05  FILLER                     PIC X(01) VALUE SPACE.
001960 01  WS-SCAN-LITERAL-CT             PIC 9(04) COMP VALUE ZERO.
001970******************************************************************
001980*    HEADER LINE AND HEADER-DETECTION LITERALS                    *
001990******************************************************************
002000 01  WS-HEADER-LINE                 PIC X(512).
002010 01  WS-LIT-HEADER-START            PIC X(25)
002020         VALUE 'Account Number,Trade Date'.
002030 01  WS-LIT-MISC-CREDITS            PIC X(21)
002040         VALUE 'Miscellaneous Credits'.
002050 01  WS-LIT-FEE                     PIC X(03) VALUE 'Fee'.
002060 01  WS-LIT-SRC-TO-SRC              PIC X(38)
002070         VALUE 'Source to Source/Fund to Fund Transfer'.
002080 01  WS-LIT-SWEEP                   PIC X(05) VALUE 'Sweep'.
002090 01  WS-FUND-NAME-1-OLD             PIC X(21)
002100         VALUE 'Target Retire 2050 Tr'.
002110 01  WS-FUND-NAME-1-NEW             PIC X(37)
002120         VALUE 'Vanguard Target Retirement 2050 Trust'.
002130 01  WS-FUND-NAME-2-OLD             PIC X(21)
002140         VALUE 'Tgt Retire 2070 Trust'.
002150 01  WS-FUND-NAME-2-NEW             PIC X(37)
002160         VALUE 'Vanguard Target Retirement 2070 Trust'.
002170******************************************************************
002180 PROCEDURE DIVISION.
002190******************************************************************
002200 A100-MAIN-CONTROL.
002210*----------------------------------------------------------------*
002220*    TOP LEVEL DRIVER - OPEN, LOCATE HEADER, DETECT SUB-FORMAT,   *
002230*    PROCESS THE DETAIL BLOCK, REPORT TOTALS, CLOSE.              *
002240*----------------------------------------------------------------*
002250     PERFORM B100-OPEN-FILES THRU B100-EXIT.
002260     IF WS-ABORT-YES
002270         GO TO A900-WRAP-UP
002280     END-IF.
002290     PERFORM B200-SCAN-FOR-HEADER THRU B200-EXIT
002300         UNTIL WS-EOF-YES OR WS-HDR-FOUND-YES.
002310     IF NOT WS-HDR-FOUND-YES
002320         DISPLAY 'V4K0110E TRANSACTION HEADER NOT FOUND - '
002330                 'NO OUTPUT PRODUCED'
002340         GO TO A900-WRAP-UP
002350     END-IF.
002360     PERFORM B300-DETECT-SUBFORMAT THRU B300-EXIT.
002370     IF WS-SUBFORMAT-UNKNOWN
002380         DISPLAY 'V4K0120E UNSUPPORTED VANGUARD 401K/IRA FORMAT'
002390         GO TO A900-WRAP-UP
002400     END-IF.
002410     PERFORM B400-WRITE-OUT-HEADER THRU B400-EXIT.
002420     MOVE 'N' TO WS-EOF-SW.
002430     PERFORM B500-READ-DETAIL-LINE THRU B500-EXIT.
002440     PERFORM C000-PROCESS-ONE-DETAIL THRU C000-EXIT
002450         UNTIL WS-EOF-YES OR WS-END-OF-BLOCK-YES.
002460     PERFORM Z100-DISPLAY-TOTALS THRU Z100-EXIT.
002470 A900-WRAP-UP.
002480     PERFORM B900-CLOSE-FILES THRU B900-EXIT.
002490     STOP RUN.
002500*----------------------------------------------------------------*
002510 B100-OPEN-FILES.
002520*----------------------------------------------------------------*
002530     OPEN INPUT V4K-INPUT-FILE.
002540     IF WS-V4K-IN-STATUS NOT = '00'
002550         DISPLAY 'V4K0101E INPUT FILE MISSING OR WONT OPEN, '
002560                 'STATUS=' WS-V4K-IN-STATUS
002570         MOVE 'Y' TO WS-ABORT-SW
002580         GO TO B100-EXIT
002590     END-IF.
002600     OPEN OUTPUT V4K-OUTPUT-FILE.
002610     IF WS-V4K-OUT-STATUS NOT = '00'
002620         DISPLAY 'V4K0102E OUTPUT FILE WONT OPEN, STATUS='
002630                 WS-V4K-OUT-STATUS
002640         MOVE 'Y' TO WS-ABORT-SW
002650     END-IF.
002660 B100-EXIT.
002670     EXIT.
002680*----------------------------------------------------------------*
002690 B200-SCAN-FOR-HEADER.
002700*----------------------------------------------------------------*
002710     READ V4K-INPUT-FILE
002720         AT END
002730             MOVE 'Y' TO WS-EOF-SW
002740     END-READ.
002750     IF NOT WS-EOF-YES
002760         IF V4K-IN-SCAN-PREFIX = WS-LIT-HEADER-START
002770             MOVE 'Y' TO WS-HDR-FOUND-SW
002780             MOVE V4K-IN-LINE TO WS-HEADER-LINE
002790         END-IF
002800     END-IF.
002810 B200-EXIT.
002820     EXIT.
002830*----------------------------------------------------------------*
002840 B300-DETECT-SUBFORMAT.
002850*----------------------------------------------------------------*
002860     INSPECT WS-HEADER-LINE TALLYING WS-SCAN-LITERAL-CT
002870         FOR ALL 'Dollar Amount'.
002880     IF WS-SCAN-LITERAL-CT > 0
002890         MOVE '1' TO WS-SUBFORMAT-CDE
002900         GO TO B300-EXIT
002910     END-IF.
002920     MOVE ZERO TO WS-SCAN-LITERAL-CT.
002930     INSPECT WS-HEADER-LINE TALLYING WS-SCAN-LITERAL-CT
002940         FOR ALL 'Principal Amount'.
002950     IF WS-SCAN-LITERAL-CT > 0
002960         MOVE '2' TO WS-SUBFORMAT-CDE
002970     ELSE
002980         MOVE '9' TO WS-SUBFORMAT-CDE
002990     END-IF.
003000 B300-EXIT.
003010     EXIT.
003020*----------------------------------------------------------------*
003030 B400-WRITE-OUT-HEADER.
003040*----------------------------------------------------------------*
003050*    INSERT "TYPE" RIGHT AFTER TRANSACTION DESCRIPTION IN THE     *
003060*    ORIGINAL HEADER LINE.  THE TWO SUB-FORMATS CARRY THE         *
003070*    DESCRIPTION COLUMN IN A DIFFERENT POSITION, SO EACH IS       *
003080*    UNSTRUNG AND REBUILT WITH ITS OWN FIELD GROUP.               *
003090*----------------------------------------------------------------*
003100     EVALUATE TRUE
003110         WHEN WS-SUBFORMAT-401K
003120             MOVE SPACES TO DETAIL-REC-401K
003130             UNSTRING WS-HEADER-LINE DELIMITED BY ','
003140                 INTO DR4-ACCT-NBR    COUNT IN DR4-ACCT-NBR-LEN
003150                      DR4-DATE-1      COUNT IN DR4-DATE-1-LEN
003160                      DR4-DATE-2      COUNT IN DR4-DATE-2-LEN
003170                      DR4-TYPE-OR-ACTIVITY
003175                      COUNT IN DR4-TYPE-OR-ACTIVITY-LEN
003190                      DR4-TRAN-DESC   COUNT IN DR4-TRAN-DESC-LEN
003200                      DR4-INVEST-NAME COUNT IN DR4-INVEST-NAME-LEN
003210                      DR4-SHARE-PRICE COUNT IN DR4-SHARE-PRICE-LEN
003220                      DR4-SHARES      COUNT IN DR4-SHARES-LEN
003230                      DR4-AMOUNT-1    COUNT IN DR4-AMOUNT-1-LEN
003240             END-UNSTRING
003250             MOVE 'Type' TO WS-TYPE-VALUE
003260             MOVE 4 TO WS-TYPE-VALUE-LEN
003270             PERFORM D110-WRITE-401K-OUT THRU D110-EXIT
003280         WHEN WS-SUBFORMAT-ROTH-IRA
003290             MOVE SPACES TO DETAIL-REC-ROTH
003300             UNSTRING WS-HEADER-LINE DELIMITED BY ','
003310                 INTO DRR-ACCT-NBR    COUNT IN DRR-ACCT-NBR-LEN
003320                      DRR-TRADE-DATE  COUNT IN DRR-TRADE-DATE-LEN
003330                      DRR-SETTLE-DATE COUNT IN DRR-SETTLE-DATE-LEN
003340                      DRR-TRAN-TYPE   COUNT IN DRR-TRAN-TYPE-LEN
003350                      DRR-TRAN-DESC   COUNT IN DRR-TRAN-DESC-LEN
003360                      DRR-INVEST-NAME COUNT IN DRR-INVEST-NAME-LEN
003370                      DRR-SHARES      COUNT IN DRR-SHARES-LEN
003380                      DRR-SHARE-PRICE COUNT IN DRR-SHARE-PRICE-LEN
003390                      DRR-PRINCIPAL-AMT
003400                                  COUNT IN DRR-PRINCIPAL-AMT-LEN
003410                      DRR-NET-AMT     COUNT IN DRR-NET-AMT-LEN
003420             END-UNSTRING
003430             MOVE 'Type' TO WS-TYPE-VALUE
003440             MOVE 4 TO WS-TYPE-VALUE-LEN
003450             PERFORM D210-WRITE-ROTH-OUT THRU D210-EXIT
003460     END-EVALUATE.
003470 B400-EXIT.
003480     EXIT.
003490*----------------------------------------------------------------*
003500 B500-READ-DETAIL-LINE.
003510*----------------------------------------------------------------*
003520     READ V4K-INPUT-FILE
003530         AT END
003540             MOVE 'Y' TO WS-EOF-SW
003550     END-READ.
003560     IF NOT WS-EOF-YES
003570         IF V4K-IN-LINE = SPACES
003580             MOVE 'Y' TO WS-END-OF-BLOCK-SW
003590         END-IF
003600     END-IF.
003610 B500-EXIT.
003620     EXIT.
003630*----------------------------------------------------------------*
003640 B900-CLOSE-FILES.
003650*----------------------------------------------------------------*
003660     CLOSE V4K-INPUT-FILE.
003670     CLOSE V4K-OUTPUT-FILE.
003680 B900-EXIT.
003690     EXIT.
003700*----------------------------------------------------------------*
003710 C000-PROCESS-ONE-DETAIL.
003720*----------------------------------------------------------------*
003730     ADD 1 TO WS-RECORDS-READ.
003740     MOVE 'N' TO WS-SKIP-SW.
003750     EVALUATE TRUE
003760         WHEN WS-SUBFORMAT-401K
003770             PERFORM D100-UNSTRING-401K THRU D100-EXIT
003780             PERFORM C100-FILTER-401K THRU C100-EXIT
003790             IF WS-SKIP-YES
003800                 ADD 1 TO WS-RECORDS-SKIPPED
003810             ELSE
003820                 PERFORM C200-CLASSIFY-401K THRU C200-EXIT
003830                 PERFORM C700-STD-FUND-NAME-401K THRU C700-EXIT
003840                 PERFORM C300-CLEAN-401K THRU C300-EXIT
003850                 PERFORM D110-WRITE-401K-OUT THRU D110-EXIT
003860                 ADD 1 TO WS-RECORDS-WRITTEN
003870             END-IF
003880         WHEN WS-SUBFORMAT-ROTH-IRA
003890             PERFORM D200-UNSTRING-ROTH THRU D200-EXIT
003900             PERFORM C400-FILTER-ROTH THRU C400-EXIT
003910             IF WS-SKIP-YES
003920                 ADD 1 TO WS-RECORDS-SKIPPED
003930             ELSE
003940                 PERFORM C500-CLASSIFY-ROTH THRU C500-EXIT
003950                 PERFORM C701-STD-FUND-NAME-ROTH THRU C701-EXIT
003960                 PERFORM C600-CLEAN-ROTH THRU C600-EXIT
003970                 PERFORM D210-WRITE-ROTH-OUT THRU D210-EXIT
003980                 ADD 1 TO WS-RECORDS-WRITTEN
003990             END-IF
004000     END-EVALUATE.
004010     PERFORM B500-READ-DETAIL-LINE THRU B500-EXIT.
004020 C000-EXIT.
004030     EXIT.
004040*----------------------------------------------------------------*
004050 C050-VALIDATE-SHARES.
004060*----------------------------------------------------------------*
004070*    SPLITS WS-SHARES-TEXT AT THE DECIMAL POINT AND SETS          *
004080*    WS-SHARES-STATUS-CDE TO Z/P/N/X.  NO INTRINSIC FUNCTION IS   *
004090*    USED - THE SIGN CHARACTER IS TESTED DIRECTLY.                *
004095*    02/25/09 SHN TAI-3745 - UNSTRING LEFT-JUSTIFIES EACH PIECE   TAI-3745
004096*    AND SPACE-FILLS THE REST OF THE RECEIVER, SO THE WHOLE/      TAI-3745
004097*    FRACTIONAL PARTS ARE NOW CLASS-TESTED ONLY OVER THEIR        TAI-3745
004098*    COUNT-IN LENGTH, AND THE UNUSED TAIL IS ZERO-FILLED BEFORE   TAI-3745
004099*    THE NUMERIC MOVE - A SPACE IS NEVER A VALID DIGIT AND THE    TAI-3745
004100*    OLD FULL-WIDTH TEST FAILED ON VIRTUALLY EVERY REAL VALUE.    TAI-3745
004110*----------------------------------------------------------------*
004120     MOVE 'X' TO WS-SHARES-STATUS-CDE.
004130     MOVE ZERO TO WS-SHARES-DOT-CT.
004140     INSPECT WS-SHARES-TEXT TALLYING WS-SHARES-DOT-CT
004150         FOR ALL '.'.
004160     IF WS-SHARES-DOT-CT NOT = 1
004170         GO TO C050-EXIT
004180     END-IF.
004190     MOVE SPACES TO WS-SHARES-SPLIT.
004192     MOVE ZERO TO WS-SHARES-WHOLE-LEN.
004194     MOVE ZERO TO WS-SHARES-FRAC-LEN.
004200     UNSTRING WS-SHARES-TEXT DELIMITED BY '.'
004210         INTO WS-SHARES-WHOLE-X COUNT IN WS-SHARES-WHOLE-LEN
004220              WS-SHARES-FRAC-X  COUNT IN WS-SHARES-FRAC-LEN
004230     END-UNSTRING.
004240     IF WS-SHARES-TEXT(1:1) = '-'
004250         MOVE WS-SHARES-WHOLE-X(2:8) TO WS-SHARES-WHOLE-X
004255         SUBTRACT 1 FROM WS-SHARES-WHOLE-LEN
004260     END-IF.
004270     IF WS-SHARES-WHOLE-LEN = ZERO OR WS-SHARES-FRAC-LEN = ZERO
004280         GO TO C050-EXIT
004290     END-IF.
004300     IF WS-SHARES-WHOLE-X(1:WS-SHARES-WHOLE-LEN) NOT NUMERIC OR
004310        WS-SHARES-FRAC-X(1:WS-SHARES-FRAC-LEN) NOT NUMERIC
004320         GO TO C050-EXIT
004330     END-IF.
004332     IF WS-SHARES-WHOLE-LEN < 9
004334         MOVE ZERO TO WS-SHARES-WHOLE-X
004336             (WS-SHARES-WHOLE-LEN + 1 : 9 - WS-SHARES-WHOLE-LEN)
004338     END-IF.
004340     IF WS-SHARES-FRAC-LEN < 4
004342         MOVE ZERO TO WS-SHARES-FRAC-X
004344             (WS-SHARES-FRAC-LEN + 1 : 4 - WS-SHARES-FRAC-LEN)
004346     END-IF.
004350     MOVE WS-SHARES-WHOLE-X TO WS-SHARES-WHOLE-N.
004352     MOVE WS-SHARES-FRAC-X TO WS-SHARES-FRAC-N.
004360     IF WS-SHARES-WHOLE-N = ZERO AND WS-SHARES-FRAC-N = ZERO
004370         MOVE 'Z' TO WS-SHARES-STATUS-CDE
004380     ELSE
004390         IF WS-SHARES-TEXT(1:1) = '-'
004400             MOVE 'N' TO WS-SHARES-STATUS-CDE
004410         ELSE
004420             MOVE 'P' TO WS-SHARES-STATUS-CDE
004430         END-IF
004440     END-IF.
004450 C050-EXIT.
004460     EXIT.
004470*----------------------------------------------------------------*
004480 C100-FILTER-401K.
004490*----------------------------------------------------------------*
004500     MOVE DR4-SHARES TO WS-SHARES-TEXT.
004510     PERFORM C050-VALIDATE-SHARES THRU C050-EXIT.
004520     MOVE ZERO TO WS-SCAN-LITERAL-CT.
004530     INSPECT DR4-TRAN-DESC TALLYING WS-SCAN-LITERAL-CT
004540         FOR ALL WS-LIT-SRC-TO-SRC.
004550     IF WS-SCAN-LITERAL-CT > 0
004560         MOVE 'Y' TO WS-SKIP-SW
004570         GO TO C100-EXIT
004580     END-IF.
004590     IF DR4-TRAN-DESC(1:21) = WS-LIT-MISC-CREDITS
004600             AND WS-SHARES-ARE-ZERO
004610         MOVE 'Y' TO WS-SKIP-SW
004620         GO TO C100-EXIT
004630     END-IF.
004640     IF DR4-TRAN-DESC = WS-LIT-FEE AND DR4-SHARE-PRICE = SPACES
004650         MOVE 'Y' TO WS-SKIP-SW
004660     END-IF.
004670 C100-EXIT.
004680     EXIT.
004690*----------------------------------------------------------------*
004700 C200-CLASSIFY-401K.
004710*----------------------------------------------------------------*
004720     MOVE DR4-TRAN-DESC TO WS-TYPE-VALUE.
004730     MOVE DR4-TRAN-DESC-LEN TO WS-TYPE-VALUE-LEN.
004740     IF DR4-TRAN-DESC(1:21) = WS-LIT-MISC-CREDITS
004750         IF WS-SHARES-ARE-NEGATIVE
004760             MOVE 'Sell' TO WS-TYPE-VALUE
004770             MOVE 4 TO WS-TYPE-VALUE-LEN
004780         END-IF
004790         IF WS-SHARES-ARE-POSITIVE
004800             MOVE 'Buy' TO WS-TYPE-VALUE
004810             MOVE 3 TO WS-TYPE-VALUE-LEN
004820         END-IF
004830     END-IF.
004840     IF DR4-TRAN-DESC = 'Plan Contribution'
004850         MOVE 'Buy' TO WS-TYPE-VALUE
004860         MOVE 3 TO WS-TYPE-VALUE-LEN
004870     END-IF.
004880     IF DR4-TRAN-DESC = WS-LIT-FEE
004890         MOVE 'Fees' TO WS-TYPE-VALUE
004900         MOVE 4 TO WS-TYPE-VALUE-LEN
004910     END-IF.
004920     IF DR4-TRAN-DESC = 'Fund to Fund Out'
004930         MOVE 'Sell' TO WS-TYPE-VALUE
004940         MOVE 4 TO WS-TYPE-VALUE-LEN
004950     END-IF.
004960     IF DR4-TRAN-DESC = 'Fund to Fund In'
004970         MOVE 'Buy' TO WS-TYPE-VALUE
004980         MOVE 3 TO WS-TYPE-VALUE-LEN
004990     END-IF.
005000 C200-EXIT.
005010     EXIT.
005020*----------------------------------------------------------------*
005030 C300-CLEAN-401K.
005040*----------------------------------------------------------------*
005041*  02/25/09 SHN TAI-3746 - $ SIGN WAS BLANKED IN PLACE W/O A     TAI-3746
005042*           SHIFT, LEAVING AN EMBEDDED SPACE AHEAD OF THE
005043*           DIGITS.  SHIFT LEFT AND SHRINK THE LEN FIELD THE
005044*           SAME AS THE MINUS-SIGN STRIP BELOW IN C600.
005050     IF DR4-SHARE-PRICE(1:1) = '$'
005051         MOVE DR4-SHARE-PRICE(2:11) TO WS-APPEND-FIELD-TEXT
005052         MOVE WS-APPEND-FIELD-TEXT TO DR4-SHARE-PRICE
005053         SUBTRACT 1 FROM DR4-SHARE-PRICE-LEN
005054     END-IF.
005060     IF DR4-AMOUNT-1(1:1) = '$'
005061         MOVE DR4-AMOUNT-1(2:13) TO WS-APPEND-FIELD-TEXT
005062         MOVE WS-APPEND-FIELD-TEXT TO DR4-AMOUNT-1
005063         SUBTRACT 1 FROM DR4-AMOUNT-1-LEN
005064     END-IF.
005070 C300-EXIT.
005080     EXIT.
005090*----------------------------------------------------------------*
005100 C400-FILTER-ROTH.
005110*----------------------------------------------------------------*
005120     MOVE DRR-SHARES TO WS-SHARES-TEXT.
005130     PERFORM C050-VALIDATE-SHARES THRU C050-EXIT.
005140     MOVE ZERO TO WS-SCAN-LITERAL-CT.
005150     INSPECT DRR-TRAN-DESC TALLYING WS-SCAN-LITERAL-CT
005160         FOR ALL WS-LIT-SWEEP.
005170     IF WS-SCAN-LITERAL-CT > 0
005180         MOVE 'Y' TO WS-SKIP-SW
005190         GO TO C400-EXIT
005200     END-IF.
005210     IF DRR-TRAN-DESC = WS-LIT-FEE AND DRR-SHARE-PRICE = SPACES
005220         MOVE 'Y' TO WS-SKIP-SW
005230     END-IF.
005240 C400-EXIT.
005250     EXIT.
005260*----------------------------------------------------------------*
005270 C500-CLASSIFY-ROTH.
005280*----------------------------------------------------------------*
005290     MOVE DRR-TRAN-DESC TO WS-TYPE-VALUE.
005300     MOVE DRR-TRAN-DESC-LEN TO WS-TYPE-VALUE-LEN.
005310     IF DRR-TRAN-DESC = 'Dividend Reinvestment'
005320         MOVE 'Buy' TO WS-TYPE-VALUE
005330         MOVE 3 TO WS-TYPE-VALUE-LEN
005340     END-IF.
005350     IF DRR-TRAN-DESC = 'Dividend Received'
005360         MOVE 'Dividend' TO WS-TYPE-VALUE
005370         MOVE 8 TO WS-TYPE-VALUE-LEN
005380     END-IF.
005390     IF DRR-TRAN-DESC = 'Rollover Conversion'
005400         MOVE 'Buy' TO WS-TYPE-VALUE
005410         MOVE 3 TO WS-TYPE-VALUE-LEN
005420     END-IF.
005430 C500-EXIT.
005440     EXIT.
005450*----------------------------------------------------------------*
005460 C600-CLEAN-ROTH.
005470*----------------------------------------------------------------*
005471*  02/25/09 SHN TAI-3746 - SAME $ SIGN FIX AS C300 ABOVE.  THE   TAI-3746
005472*           SIGN MUST BE SHIFTED OUT BEFORE THE MINUS TEST BELOW
005473*           OR THE MINUS TEST NEVER SEES POSITION 1.
005480     IF DRR-SHARE-PRICE(1:1) = '$'
005481         MOVE DRR-SHARE-PRICE(2:11) TO WS-APPEND-FIELD-TEXT
005482         MOVE WS-APPEND-FIELD-TEXT TO DRR-SHARE-PRICE
005483         SUBTRACT 1 FROM DRR-SHARE-PRICE-LEN
005484     END-IF.
005490     IF DRR-PRINCIPAL-AMT(1:1) = '$'
005491         MOVE DRR-PRINCIPAL-AMT(2:13) TO WS-APPEND-FIELD-TEXT
005492         MOVE WS-APPEND-FIELD-TEXT TO DRR-PRINCIPAL-AMT
005493         SUBTRACT 1 FROM DRR-PRINCIPAL-AMT-LEN
005494     END-IF.
005500     IF DRR-PRINCIPAL-AMT(1:1) = '-'
005510         MOVE DRR-PRINCIPAL-AMT(2:13) TO WS-APPEND-FIELD-TEXT
005520         MOVE WS-APPEND-FIELD-TEXT TO DRR-PRINCIPAL-AMT
005530         SUBTRACT 1 FROM DRR-PRINCIPAL-AMT-LEN
005540     END-IF.
005550     IF DRR-NET-AMT(1:1) = '-'
005560         MOVE DRR-NET-AMT(2:13) TO WS-APPEND-FIELD-TEXT
005570         MOVE WS-APPEND-FIELD-TEXT TO DRR-NET-AMT
005580         SUBTRACT 1 FROM DRR-NET-AMT-LEN
005590     END-IF.
005600 C600-EXIT.
005610     EXIT.
005620*----------------------------------------------------------------*
005630 C700-STD-FUND-NAME-401K.
005640*----------------------------------------------------------------*
005650     IF DR4-INVEST-NAME(1:21) = WS-FUND-NAME-1-OLD
005660         MOVE WS-FUND-NAME-1-NEW TO DR4-INVEST-NAME
005670         MOVE 37 TO DR4-INVEST-NAME-LEN
005680     END-IF.
005690     IF DR4-INVEST-NAME(1:21) = WS-FUND-NAME-2-OLD
005700         MOVE WS-FUND-NAME-2-NEW TO DR4-INVEST-NAME
005710         MOVE 37 TO DR4-INVEST-NAME-LEN
005720     END-IF.
005730 C700-EXIT.
005740     EXIT.
005750*----------------------------------------------------------------*
005760 C701-STD-FUND-NAME-ROTH.
005770*----------------------------------------------------------------*
005780     IF DRR-INVEST-NAME(1:21) = WS-FUND-NAME-1-OLD
005790         MOVE WS-FUND-NAME-1-NEW TO DRR-INVEST-NAME
005800         MOVE 37 TO DRR-INVEST-NAME-LEN
005810     END-IF.
005820     IF DRR-INVEST-NAME(1:21) = WS-FUND-NAME-2-OLD
005830         MOVE WS-FUND-NAME-2-NEW TO DRR-INVEST-NAME
005840         MOVE 37 TO DRR-INVEST-NAME-LEN
005850     END-IF.
005860 C701-EXIT.
005870     EXIT.
005880*----------------------------------------------------------------*
005890 C910-APPEND-FIELD.
005900*----------------------------------------------------------------*
005910*    APPENDS ONE TRIMMED FIELD (AND A TRAILING COMMA, WHEN        *
005920*    REQUESTED) TO THE OUTPUT LINE BUFFER AT WS-OUT-PTR.          *
005930*----------------------------------------------------------------*
005940     IF WS-APPEND-FIELD-LEN > ZERO
005950         STRING WS-APPEND-FIELD-TEXT(1:WS-APPEND-FIELD-LEN)
005960                 DELIMITED BY SIZE
005970             INTO V4K-OUT-LINE
005980             WITH POINTER WS-OUT-PTR
005990         END-STRING
006000     END-IF.
006010     IF WS-APPEND-COMMA-YES
006020         STRING ',' DELIMITED BY SIZE
006030             INTO V4K-OUT-LINE
006040             WITH POINTER WS-OUT-PTR
006050         END-STRING
006060     END-IF.
006070 C910-EXIT.
006080     EXIT.
006090*----------------------------------------------------------------*
006100 D100-UNSTRING-401K.
006110*----------------------------------------------------------------*
006120     MOVE SPACES TO DETAIL-REC-401K.
006130     UNSTRING V4K-IN-LINE DELIMITED BY ','
006140         INTO DR4-ACCT-NBR        COUNT IN DR4-ACCT-NBR-LEN
006150              DR4-DATE-1          COUNT IN DR4-DATE-1-LEN
006160              DR4-DATE-2          COUNT IN DR4-DATE-2-LEN
006170              DR4-TYPE-OR-ACTIVITY
006175              COUNT IN DR4-TYPE-OR-ACTIVITY-LEN
006190              DR4-TRAN-DESC       COUNT IN DR4-TRAN-DESC-LEN
006200              DR4-INVEST-NAME     COUNT IN DR4-INVEST-NAME-LEN
006210              DR4-SHARE-PRICE     COUNT IN DR4-SHARE-PRICE-LEN
006220              DR4-SHARES          COUNT IN DR4-SHARES-LEN
006230              DR4-AMOUNT-1        COUNT IN DR4-AMOUNT-1-LEN
006240         TALLYING IN WS-UNSTRING-FIELD-COUNT
006250     END-UNSTRING.
006260 D100-EXIT.
006270     EXIT.
006280*----------------------------------------------------------------*
006290 D110-WRITE-401K-OUT.
006300*----------------------------------------------------------------*
006310     MOVE SPACES TO V4K-OUT-RECORD.
006320     MOVE 1 TO WS-OUT-PTR.
006330     MOVE DR4-ACCT-NBR TO WS-APPEND-FIELD-TEXT.
006340     MOVE DR4-ACCT-NBR-LEN TO WS-APPEND-FIELD-LEN.
006350     MOVE 'Y' TO WS-APPEND-COMMA-SW.
006360     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006370     MOVE DR4-DATE-1 TO WS-APPEND-FIELD-TEXT.
006380     MOVE DR4-DATE-1-LEN TO WS-APPEND-FIELD-LEN.
006390     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006400     MOVE DR4-DATE-2 TO WS-APPEND-FIELD-TEXT.
006410     MOVE DR4-DATE-2-LEN TO WS-APPEND-FIELD-LEN.
006420     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006430     MOVE DR4-TYPE-OR-ACTIVITY TO WS-APPEND-FIELD-TEXT.
006440     MOVE DR4-TYPE-OR-ACTIVITY-LEN TO WS-APPEND-FIELD-LEN.
006450     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006460     MOVE DR4-TRAN-DESC TO WS-APPEND-FIELD-TEXT.
006470     MOVE DR4-TRAN-DESC-LEN TO WS-APPEND-FIELD-LEN.
006480     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006490     MOVE WS-TYPE-VALUE TO WS-APPEND-FIELD-TEXT.
006500     MOVE WS-TYPE-VALUE-LEN TO WS-APPEND-FIELD-LEN.
006510     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006520     MOVE DR4-INVEST-NAME TO WS-APPEND-FIELD-TEXT.
006530     MOVE DR4-INVEST-NAME-LEN TO WS-APPEND-FIELD-LEN.
006540     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006550     MOVE DR4-SHARE-PRICE TO WS-APPEND-FIELD-TEXT.
006560     MOVE DR4-SHARE-PRICE-LEN TO WS-APPEND-FIELD-LEN.
006570     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006580     MOVE DR4-SHARES TO WS-APPEND-FIELD-TEXT.
006590     MOVE DR4-SHARES-LEN TO WS-APPEND-FIELD-LEN.
006600     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006610     MOVE DR4-AMOUNT-1 TO WS-APPEND-FIELD-TEXT.
006620     MOVE DR4-AMOUNT-1-LEN TO WS-APPEND-FIELD-LEN.
006630     MOVE 'N' TO WS-APPEND-COMMA-SW.
006640     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006650     WRITE V4K-OUT-RECORD.
006660 D110-EXIT.
006670     EXIT.
006680*----------------------------------------------------------------*
006690 D200-UNSTRING-ROTH.
006700*----------------------------------------------------------------*
006710     MOVE SPACES TO DETAIL-REC-ROTH.
006720     UNSTRING V4K-IN-LINE DELIMITED BY ','
006730         INTO DRR-ACCT-NBR        COUNT IN DRR-ACCT-NBR-LEN
006740              DRR-TRADE-DATE      COUNT IN DRR-TRADE-DATE-LEN
006750              DRR-SETTLE-DATE     COUNT IN DRR-SETTLE-DATE-LEN
006760              DRR-TRAN-TYPE       COUNT IN DRR-TRAN-TYPE-LEN
006770              DRR-TRAN-DESC       COUNT IN DRR-TRAN-DESC-LEN
006780              DRR-INVEST-NAME     COUNT IN DRR-INVEST-NAME-LEN
006790              DRR-SHARES          COUNT IN DRR-SHARES-LEN
006800              DRR-SHARE-PRICE     COUNT IN DRR-SHARE-PRICE-LEN
006810              DRR-PRINCIPAL-AMT   COUNT IN DRR-PRINCIPAL-AMT-LEN
006820              DRR-NET-AMT         COUNT IN DRR-NET-AMT-LEN
006830         TALLYING IN WS-UNSTRING-FIELD-COUNT
006840     END-UNSTRING.
006850 D200-EXIT.
006860     EXIT.
006870*----------------------------------------------------------------*
006880 D210-WRITE-ROTH-OUT.
006890*----------------------------------------------------------------*
006900     MOVE SPACES TO V4K-OUT-RECORD.
006910     MOVE 1 TO WS-OUT-PTR.
006920     MOVE DRR-ACCT-NBR TO WS-APPEND-FIELD-TEXT.
006930     MOVE DRR-ACCT-NBR-LEN TO WS-APPEND-FIELD-LEN.
006940     MOVE 'Y' TO WS-APPEND-COMMA-SW.
006950     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006960     MOVE DRR-TRADE-DATE TO WS-APPEND-FIELD-TEXT.
006970     MOVE DRR-TRADE-DATE-LEN TO WS-APPEND-FIELD-LEN.
006980     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
006990     MOVE DRR-SETTLE-DATE TO WS-APPEND-FIELD-TEXT.
007000     MOVE DRR-SETTLE-DATE-LEN TO WS-APPEND-FIELD-LEN.
007010     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007020     MOVE DRR-TRAN-TYPE TO WS-APPEND-FIELD-TEXT.
007030     MOVE DRR-TRAN-TYPE-LEN TO WS-APPEND-FIELD-LEN.
007040     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007050     MOVE DRR-TRAN-DESC TO WS-APPEND-FIELD-TEXT.
007060     MOVE DRR-TRAN-DESC-LEN TO WS-APPEND-FIELD-LEN.
007070     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007080     MOVE WS-TYPE-VALUE TO WS-APPEND-FIELD-TEXT.
007090     MOVE WS-TYPE-VALUE-LEN TO WS-APPEND-FIELD-LEN.
007100     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007110     MOVE DRR-INVEST-NAME TO WS-APPEND-FIELD-TEXT.
007120     MOVE DRR-INVEST-NAME-LEN TO WS-APPEND-FIELD-LEN.
007130     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007140     MOVE DRR-SHARES TO WS-APPEND-FIELD-TEXT.
007150     MOVE DRR-SHARES-LEN TO WS-APPEND-FIELD-LEN.
007160     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007170     MOVE DRR-SHARE-PRICE TO WS-APPEND-FIELD-TEXT.
007180     MOVE DRR-SHARE-PRICE-LEN TO WS-APPEND-FIELD-LEN.
007190     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007200     MOVE DRR-PRINCIPAL-AMT TO WS-APPEND-FIELD-TEXT.
007210     MOVE DRR-PRINCIPAL-AMT-LEN TO WS-APPEND-FIELD-LEN.
007220     IF DRR-NET-AMT-LEN > ZERO
007230         MOVE 'Y' TO WS-APPEND-COMMA-SW
007240     ELSE
007250         MOVE 'N' TO WS-APPEND-COMMA-SW
007260     END-IF.
007270     PERFORM C910-APPEND-FIELD THRU C910-EXIT.
007280     IF DRR-NET-AMT-LEN > ZERO
007290         MOVE DRR-NET-AMT TO WS-APPEND-FIELD-TEXT
007300         MOVE DRR-NET-AMT-LEN TO WS-APPEND-FIELD-LEN
007310         MOVE 'N' TO WS-APPEND-COMMA-SW
007320         PERFORM C910-APPEND-FIELD THRU C910-EXIT
007330     END-IF.
007340     WRITE V4K-OUT-RECORD.
007350 D210-EXIT.
007360     EXIT.
007370*----------------------------------------------------------------*
007380 Z100-DISPLAY-TOTALS.
007390*----------------------------------------------------------------*
007400     DISPLAY 'V4K0900I VANGUARD 401K/IRA CONVERTER JOB TOTALS'.
007410     DISPLAY 'V4K0901I RECORDS READ    = ' WS-RECORDS-READ.
007420     DISPLAY 'V4K0902I RECORDS SKIPPED = ' WS-RECORDS-SKIPPED.
007430     DISPLAY 'V4K0903I RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.
007440 Z100-EXIT.
007450     EXIT.
